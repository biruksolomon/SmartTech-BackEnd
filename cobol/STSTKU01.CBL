000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    STSTKU01.
000300 AUTHOR.        K L TREMAINE.
000400 INSTALLATION.  SMARTTECH EDP DEPT.
000500 DATE-WRITTEN.  MAY 1984.
000600 DATE-COMPILED.
000700 SECURITY.      SMARTTECH INTERNAL USE ONLY.
000800*
000900*****************************************************************
001000*  STSTKU01 -- PRODUCT STOCK QUANTITY UPDATE RUN                 *
001100*  APPLIES EACH STOCK UPDATE TRANSACTION TO ITS PRODUCT,         *
001200*  SETTING THE NEW ON-HAND QUANTITY AND DERIVING THE PRODUCT     *
001300*  STATUS FROM THE ZERO/NON-ZERO STOCK RULE.                     *
001400*****************************************************************
001500*
001600*****************************************************************
001700*                     C H A N G E   L O G                       *
001800*-----------------------------------------------------------------
001900* DATE-WRITTEN  KLT  ORIGINAL CODING - ONE TRANSACTION PER RUN.
002000* 07/11/86      KLT  EXPANDED TO A FULL BATCH OF TRANSACTIONS.
002100* 03/02/89      DMH  CR-1030 - OUT-OF-STOCK PRODUCT NOW RETURNS
002200*               DMH  TO ACTIVE AUTOMATICALLY WHEN RESTOCKED.
002300* 12/19/92      DMH  CR-1240 - DISCONTINUED PRODUCTS LEFT ALONE
002400*               DMH  EVEN WHEN QUANTITY GOES TO ZERO OR ABOVE.
002500* 08/08/97      PBS  CR-1470 - NEGATIVE QUANTITY NOW ALSO SETS
002600*               PBS  OUT-OF-STOCK, NOT JUST EXACTLY ZERO.
002700* 01/12/99      PBS  Y2K -- NO DATE FIELDS PROCESSED BY THIS
002800*               PBS  PROGRAM; RUN-DATE HEADING VERIFIED.
002900* 04/25/03      GTN  CR-1750 - STATUS-CHANGED COUNT ADDED TO REPORT.
003000* 03/03/08      GTN  CR-1869 - STOCK UPDATE REQUEST AND PRODUCT OUT
003100*               GTN  RECORD CONTAINS CLAUSES WERE 143, FOUR BYTES
003200*               GTN  OVER THE FIELD LIST -- BOTH CORRECTED TO 139.
003300* 03/17/08      GTN  CR-1881 - PAGE COUNTER (C-PCTR) MOVED FROM A
003400*               GTN  05-LEVEL UNDER RUN-COUNTERS TO ITS OWN 77-LEVEL
003500*               GTN  ITEM PER THE SHOP STANDARD FOR STANDALONE
003600*               GTN  COUNTERS.
003700*****************************************************************
003800*
003900 ENVIRONMENT DIVISION.
004000 CONFIGURATION SECTION.
004100 SPECIAL-NAMES.
004200     C01 IS TOP-OF-FORM
004300     CLASS VALID-ALPHA-CODE IS "A" THRU "Z"
004400     UPSI-0 ON STATUS IS RERUN-REQUESTED
004500            OFF STATUS IS NORMAL-RUN.
004600 INPUT-OUTPUT SECTION.
004700 FILE-CONTROL.
004800     SELECT STOCK-UPDATE-REQ
004900         ASSIGN TO STSTKIN
005000         ORGANIZATION IS LINE SEQUENTIAL.
005100     SELECT PRODUCT-OUT
005200         ASSIGN TO STPRODOU
005300         ORGANIZATION IS LINE SEQUENTIAL.
005400     SELECT PRTOUT
005500         ASSIGN TO STSTKPRT
005600         ORGANIZATION IS RECORD SEQUENTIAL.
005700*
005800 DATA DIVISION.
005900 FILE SECTION.
006000*
006100 FD  STOCK-UPDATE-REQ
006200     LABEL RECORD IS STANDARD
006300     RECORD CONTAINS 139 CHARACTERS
006400     DATA RECORD IS STOCK-UPDATE-REQ-REC.
006500*
006600 01  STOCK-UPDATE-REQ-REC.
006700     05  SU-PROD-ID                PIC 9(09).
006800     05  SU-PROD-NAME              PIC X(60).
006900     05  SU-PROD-PRICE             PIC S9(8)V99  COMP-3.
007000     05  SU-PROD-SERIAL-NUMBER     PIC X(30).
007100     05  SU-PROD-WARRANTY-MOS      PIC 9(03).
007200     05  SU-NEW-STOCK-QTY          PIC S9(7).
007300     05  SU-PROD-MIN-STOCK-LVL     PIC 9(07).
007400     05  SU-PROD-STATUS            PIC X(12).
007500         88  SU-STATUS-ACTIVE      VALUE "ACTIVE".
007600         88  SU-STATUS-OUT-OF-STK  VALUE "OUT_OF_STOCK".
007700         88  SU-STATUS-DISCONT     VALUE "DISCONTINUED".
007800     05  FILLER                    PIC X(05).
007900*
008000 FD  PRODUCT-OUT
008100     LABEL RECORD IS STANDARD
008200     RECORD CONTAINS 139 CHARACTERS
008300     DATA RECORD IS PRODUCT-OUT-REC.
008400*
008500 01  PRODUCT-OUT-REC.
008600     05  PO-PROD-ID                PIC 9(09).
008700     05  PO-PROD-NAME              PIC X(60).
008800     05  PO-PROD-PRICE             PIC S9(8)V99  COMP-3.
008900     05  PO-PROD-SERIAL-NUMBER     PIC X(30).
009000     05  PO-PROD-WARRANTY-MOS      PIC 9(03).
009100     05  PO-PROD-STOCK-QTY         PIC S9(7).
009200     05  PO-PROD-MIN-STOCK-LVL     PIC 9(07).
009300     05  PO-PROD-STATUS            PIC X(12).
009400     05  FILLER                    PIC X(05).
009500*
009600 FD  PRTOUT
009700     LABEL RECORD IS OMITTED
009800     RECORD CONTAINS 132 CHARACTERS
009900     LINAGE IS 60 WITH FOOTING AT 55
010000     DATA RECORD IS PRTLINE.
010100*
010200 01  PRTLINE                       PIC X(132).
010300*
010400 WORKING-STORAGE SECTION.
010450 77  C-PCTR                        PIC 9(02)    COMP VALUE ZERO.
010500 01  WORK-AREA.
010600     05  MORE-RECS                 PIC XXX      VALUE "YES".
010700     05  W-NEW-STATUS              PIC X(12).
010800     05  FILLER                    PIC X(04)    VALUE SPACES.
010900*
011000 01  RUN-COUNTERS.
011200     05  GT-UPDATE-CTR             PIC 9(06)    COMP VALUE ZERO.
011300     05  GT-STATCHG-CTR            PIC 9(06)    COMP VALUE ZERO.
011400     05  FILLER                    PIC X(04)    VALUE SPACES.
011500*
011600*    ==== NEW STOCK QUANTITY, SIGNED/UNSIGNED ALTERNATE VIEW ====
011700 01  STOCK-QUANTITY-VIEW.
011800     05  SV-NEW-STOCK-QTY          PIC S9(7).
011900     05  SV-NEW-STOCK-QTY-X REDEFINES SV-NEW-STOCK-QTY
012000                                  PIC  9(7).
012100     05  FILLER                    PIC X(02)    VALUE SPACES.
012200*
012300*    ==== PRODUCT KEY, NUMERIC/ALPHA ALTERNATE VIEW ====
012400 01  PRODUCT-KEY-VIEW.
012500     05  PK-PROD-ID                PIC 9(09).
012600     05  PK-PROD-ID-X REDEFINES PK-PROD-ID
012700                                  PIC X(09).
012800     05  FILLER                    PIC X(02)    VALUE SPACES.
012900*
013000*    ==== RUN-DATE BREAKDOWN (SHOP STANDARD) ====
013100 01  DATE-BREAKDOWN.
013200     05  DB-RUN-DATE               PIC 9(08).
013300     05  DB-DATE-PARTS REDEFINES DB-RUN-DATE.
013400         10  DB-YEAR               PIC 9(04).
013500         10  DB-MONTH              PIC 9(02).
013600         10  DB-DAY                PIC 9(02).
013700     05  FILLER                    PIC X(02)    VALUE SPACES.
013800*
013900 01  I-DATE.
014000     05  I-YEAR                    PIC 9(04).
014100     05  I-MONTH                   PIC 9(02).
014200     05  I-DAY                     PIC 9(02).
014300     05  FILLER                    PIC X(02)    VALUE SPACES.
014400*
014500 01  COMPANY-TITLE-LINE.
014600     05  FILLER                    PIC X(06) VALUE "DATE:".
014700     05  O-MONTH                   PIC 99.
014800     05  FILLER                    PIC X     VALUE "/".
014900     05  O-DAY                     PIC 99.
015000     05  FILLER                    PIC X     VALUE "/".
015100     05  O-YEAR                    PIC 9(04).
015200     05  FILLER                    PIC X(35) VALUE SPACES.
015300     05  FILLER                    PIC X(35)
015400         VALUE "SMARTTECH - STOCK UPDATE RUN".
015500     05  FILLER                    PIC X(32) VALUE SPACES.
015600     05  FILLER                    PIC X(06) VALUE "PAGE: ".
015700     05  O-PCTR                    PIC Z9.
015800*
015900 01  DETAIL-COLUMN-HEADING.
016000     05  FILLER                    PIC X(09) VALUE "PROD ID  ".
016100     05  FILLER                    PIC X(04) VALUE SPACES.
016200     05  FILLER                    PIC X(08) VALUE "NEW QTY ".
016300     05  FILLER                    PIC X(05) VALUE SPACES.
016400     05  FILLER                    PIC X(09) VALUE "OLD STAT ".
016500     05  FILLER                    PIC X(05) VALUE SPACES.
016600     05  FILLER                    PIC X(09) VALUE "NEW STAT ".
016700     05  FILLER                    PIC X(78) VALUE SPACES.
016800*
016900 01  DETAIL-LINE.
017000     05  O-PROD-ID                 PIC Z(8)9.
017100     05  FILLER                    PIC X(04) VALUE SPACES.
017200     05  O-NEW-STOCK-QTY           PIC -(6)9.
017300     05  FILLER                    PIC X(05) VALUE SPACES.
017400     05  O-OLD-STATUS              PIC X(12).
017500     05  FILLER                    PIC X(04) VALUE SPACES.
017600     05  O-NEW-STATUS              PIC X(12).
017700     05  FILLER                    PIC X(75) VALUE SPACES.
017800*
017900 01  GRANDTOTAL-LINE.
018000     05  FILLER                    PIC X(16) VALUE "UPDATES APPLIED:".
018100     05  O-GT-UPDATE-CTR           PIC ZZ,ZZ9.
018200     05  FILLER                    PIC X(04) VALUE SPACES.
018300     05  FILLER                    PIC X(15) VALUE "STATUS CHANGED:".
018400     05  O-GT-STATCHG-CTR          PIC ZZ,ZZ9.
018500     05  FILLER                    PIC X(81) VALUE SPACES.
018600*
018700 PROCEDURE DIVISION.
018800*
018900 0000-STSTKU01.
019000     PERFORM 1000-INIT.
019100     PERFORM 2000-MAINLINE
019200         UNTIL MORE-RECS = "NO".
019300     PERFORM 3000-CLOSING.
019400     STOP RUN.
019500*
019600 1000-INIT.
019700     MOVE FUNCTION CURRENT-DATE TO I-DATE.
019800     MOVE I-MONTH TO O-MONTH.
019900     MOVE I-DAY   TO O-DAY.
020000     MOVE I-YEAR  TO O-YEAR.
020100     OPEN INPUT  STOCK-UPDATE-REQ.
020200     OPEN OUTPUT PRODUCT-OUT.
020300     OPEN OUTPUT PRTOUT.
020400     PERFORM 9000-READ.
020500     PERFORM 9900-HEADING.
020600*
020700 2000-MAINLINE.
020800     PERFORM 2100-APPLY-UPDATE.
020900     PERFORM 2200-REWRITE-PRODUCT.
021000     PERFORM 2400-DETAIL-OUTPUT.
021100     PERFORM 9000-READ.
021200*
021300 2100-APPLY-UPDATE.
021400     EVALUATE TRUE
021500         WHEN SU-NEW-STOCK-QTY <= 0
021600             MOVE "OUT_OF_STOCK" TO W-NEW-STATUS
021700         WHEN SU-STATUS-OUT-OF-STK
021800             MOVE "ACTIVE"       TO W-NEW-STATUS
021900         WHEN OTHER
022000             MOVE SU-PROD-STATUS TO W-NEW-STATUS
022100     END-EVALUATE.
022200     IF W-NEW-STATUS NOT = SU-PROD-STATUS
022300         ADD 1 TO GT-STATCHG-CTR
022400     END-IF.
022500     ADD 1 TO GT-UPDATE-CTR.
022600*
022700 2200-REWRITE-PRODUCT.
022800     MOVE SU-PROD-ID            TO PO-PROD-ID.
022900     MOVE SU-PROD-NAME          TO PO-PROD-NAME.
023000     MOVE SU-PROD-PRICE         TO PO-PROD-PRICE.
023100     MOVE SU-PROD-SERIAL-NUMBER TO PO-PROD-SERIAL-NUMBER.
023200     MOVE SU-PROD-WARRANTY-MOS  TO PO-PROD-WARRANTY-MOS.
023300     MOVE SU-NEW-STOCK-QTY      TO PO-PROD-STOCK-QTY.
023400     MOVE SU-PROD-MIN-STOCK-LVL TO PO-PROD-MIN-STOCK-LVL.
023500     MOVE W-NEW-STATUS          TO PO-PROD-STATUS.
023600     WRITE PRODUCT-OUT-REC.
023700*
023800 2400-DETAIL-OUTPUT.
023900     MOVE SU-PROD-ID       TO O-PROD-ID.
024000     MOVE SU-NEW-STOCK-QTY TO O-NEW-STOCK-QTY.
024100     MOVE SU-PROD-STATUS   TO O-OLD-STATUS.
024200     MOVE W-NEW-STATUS     TO O-NEW-STATUS.
024300     WRITE PRTLINE FROM DETAIL-LINE
024400         AFTER ADVANCING 2 LINES
024500             AT EOP
024600                 PERFORM 9900-HEADING.
024700*
024800 3000-CLOSING.
024900     MOVE GT-UPDATE-CTR  TO O-GT-UPDATE-CTR.
025000     MOVE GT-STATCHG-CTR TO O-GT-STATCHG-CTR.
025100     WRITE PRTLINE FROM GRANDTOTAL-LINE
025200         AFTER ADVANCING 3 LINES.
025300     CLOSE STOCK-UPDATE-REQ
025400           PRODUCT-OUT
025500           PRTOUT.
025600*
025700 9000-READ.
025800     READ STOCK-UPDATE-REQ
025900         AT END
026000             MOVE "NO" TO MORE-RECS.
026100*
026200 9900-HEADING.
026300     ADD 1 TO C-PCTR.
026400     MOVE C-PCTR TO O-PCTR.
026500     WRITE PRTLINE FROM COMPANY-TITLE-LINE
026600         AFTER ADVANCING PAGE.
026700     WRITE PRTLINE FROM DETAIL-COLUMN-HEADING
026800         AFTER ADVANCING 2 LINES.
