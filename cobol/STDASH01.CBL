000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    STDASH01.
000300 AUTHOR.        R J WOZNICKI.
000400 INSTALLATION.  SMARTTECH EDP DEPT.
000500 DATE-WRITTEN.  SEPTEMBER 1985.
000600 DATE-COMPILED.
000700 SECURITY.      SMARTTECH INTERNAL USE ONLY.
000800*
000900*****************************************************************
001000*  STDASH01 -- MANAGEMENT DASHBOARD EXTRACT RUN                  *
001100*  PASS ONE TALLIES CUSTOMERS BY TIER AND COMPUTES EACH TIER'S   *
001200*  SHARE OF THE CUSTOMER BASE.  PASS TWO TALLIES ORDERS BY       *
001300*  STATUS AND ACCUMULATES MONTH-TO-DATE AND LIFETIME REVENUE     *
001400*  AND VAT FOR DELIVERED ORDERS.  ONE SUMMARY PAGE IS PRODUCED.  *
001500*****************************************************************
001600*
001700*****************************************************************
001800*                     C H A N G E   L O G                       *
001900*-----------------------------------------------------------------
002000* DATE-WRITTEN  RJW  ORIGINAL CODING - TIER COUNTS ONLY.
002100* 02/14/87      RJW  CR-0640 - PERCENTAGE OF BASE ADDED PER SALES
002200*               RJW  MANAGER REQUEST.
002300* 09/30/90      KLT  CR-1110 - SECOND PASS ADDED FOR ORDER STATUS
002400*               KLT  COUNTS AND REVENUE TOTALS.
002500* 06/17/94      DMH  CR-1320 - MONTH-TO-DATE REVENUE WINDOW ADDED
002600*               DMH  ALONGSIDE THE EXISTING LIFETIME TOTAL.
002700* 11/21/98      PBS  Y2K -- CENTURY WINDOW SET, MTD COMPARE NOW
002800*               PBS  USES 4-DIGIT YEAR THROUGHOUT.
002900* 07/09/02      GTN  CR-1690 - DIVIDE-BY-ZERO GUARD ADDED WHEN
003000*               GTN  CUSTOMER FILE IS EMPTY (PERCENT FORCED TO ZERO).
003100* 05/03/06      GTN  CR-1810 - PAGE FOOTING WIDENED FOR SIX-STATUS
003200*               GTN  ORDER LIFECYCLE.
003300* 02/14/08      GTN  CR-1865 - CUSTOMER TIER FIELD WAS ONE BYTE
003400*               GTN  TOO WIDE, DIAMOND CODE MISSPELLED -- NEVER
003500*               GTN  MATCHED THE MASTER, REPAIRED TO MATCH THE
003600*               GTN  CUSTOMER EXTRACT LAYOUT.  ORDER RECORD FIELD
003700*               GTN  ORDER ALSO REPAIRED TO MATCH STORDMST.
003800* 03/03/08      GTN  CR-1873 - RECORD CONTAINS RECHECKED -- ORDER
003900*               GTN  MASTER WAS 92 (SHOULD BE 80), CUSTOMER MASTER
004000*               GTN  WAS 141 (SHOULD BE 146 -- FILLER WIDENED BACK
004100*               GTN  TO 05 TO MATCH THE OTHER EXTRACT CONSUMERS).
004200* 03/10/08      GTN  CR-1875 - STATUS COUNTS ONLY EVER COVERED
004300*               GTN  FOUR OF THE NINE ORDER-STATUS VALUES (CR-1810'S
004400*               GTN  "SIX-STATUS" CLAIM WAS NEVER ACCURATE) --
004500*               GTN  PAYMENT_PENDING, PAYMENT_FAILED, PROCESSING,
004600*               GTN  SHIPPED AND REFUNDED NOW EACH HAVE THEIR OWN
004700*               GTN  COUNTER AND PRINT LINE.
004710* 03/17/08      GTN  CR-1884 - PAGE COUNTER (C-PCTR) MOVED FROM A
004720*               GTN  05-LEVEL UNDER RUN-COUNTERS TO ITS OWN 77-LEVEL
004730*               GTN  ITEM PER THE SHOP STANDARD FOR STANDALONE
004740*               GTN  COUNTERS.
004800*****************************************************************
004900*
005000 ENVIRONMENT DIVISION.
005100 CONFIGURATION SECTION.
005200 SPECIAL-NAMES.
005300     C01 IS TOP-OF-FORM
005400     CLASS VALID-ALPHA-CODE IS "A" THRU "Z"
005500     UPSI-0 ON STATUS IS RERUN-REQUESTED
005600            OFF STATUS IS NORMAL-RUN.
005700 INPUT-OUTPUT SECTION.
005800 FILE-CONTROL.
005900     SELECT CUSTOMER-MASTER
006000         ASSIGN TO STCUSMST
006100         ORGANIZATION IS LINE SEQUENTIAL.
006200     SELECT ORDER-MASTER
006300         ASSIGN TO STORDMST
006400         ORGANIZATION IS LINE SEQUENTIAL.
006500     SELECT PRTOUT
006600         ASSIGN TO STDASPRT
006700         ORGANIZATION IS RECORD SEQUENTIAL.
006800*
006900 DATA DIVISION.
007000 FILE SECTION.
007100*
007200 FD  CUSTOMER-MASTER
007300     LABEL RECORD IS STANDARD
007400     RECORD CONTAINS 146 CHARACTERS
007500     DATA RECORD IS CUSTOMER-MASTER-REC.
007600*
007700 01  CUSTOMER-MASTER-REC.
007800     05  CM-CUST-ID                PIC 9(09).
007900     05  CM-CUST-FIRST-NAME        PIC X(30).
008000     05  CM-CUST-LAST-NAME         PIC X(30).
008100     05  CM-CUST-EMAIL             PIC X(60).
008200     05  CM-CUST-TOTAL-PURCH       PIC S9(8)V99  COMP-3.
008300     05  CM-CUST-TIER              PIC X(06).
008400         88  CM-TIER-BRONZE        VALUE "BRONZE".
008500         88  CM-TIER-SILVER        VALUE "SILVER".
008600         88  CM-TIER-GOLD          VALUE "GOLD".
008700         88  CM-TIER-DIAMOND       VALUE "DIAMND".
008800     05  FILLER                    PIC X(05).
008900*
009000 FD  ORDER-MASTER
009100     LABEL RECORD IS STANDARD
009200     RECORD CONTAINS 80 CHARACTERS
009300     DATA RECORD IS ORDER-MASTER-REC.
009400*
009500 01  ORDER-MASTER-REC.
009600     05  OM-ORD-ID                 PIC 9(09).
009700     05  OM-ORD-NUMBER             PIC X(16).
009800     05  OM-ORD-CUST-ID            PIC 9(09).
009900     05  OM-ORD-STATUS             PIC X(15).
010000         88  OM-STATUS-PENDING     VALUE "PENDING".
010100         88  OM-STATUS-PAY-PEND    VALUE "PAYMENT_PENDING".
010200         88  OM-STATUS-PAY-FAIL    VALUE "PAYMENT_FAILED".
010300         88  OM-STATUS-CONFIRMED   VALUE "CONFIRMED".
010400         88  OM-STATUS-PROCESSING  VALUE "PROCESSING".
010500         88  OM-STATUS-SHIPPED     VALUE "SHIPPED".
010600         88  OM-STATUS-DELIVERED   VALUE "DELIVERED".
010700         88  OM-STATUS-CANCELLED   VALUE "CANCELLED".
010800         88  OM-STATUS-REFUNDED    VALUE "REFUNDED".
010900     05  OM-ORD-SUBTOTAL           PIC S9(8)V99  COMP-3.
011000     05  OM-ORD-VAT-AMOUNT         PIC S9(8)V99  COMP-3.
011100     05  OM-ORD-TOTAL-AMOUNT       PIC S9(8)V99  COMP-3.
011200     05  OM-ORD-CREATED-DATE       PIC 9(08).
011300     05  FILLER                    PIC X(05).
011400*
011500 FD  PRTOUT
011600     LABEL RECORD IS OMITTED
011700     RECORD CONTAINS 132 CHARACTERS
011800     LINAGE IS 60 WITH FOOTING AT 55
011900     DATA RECORD IS PRTLINE.
012000*
012100 01  PRTLINE                       PIC X(132).
012200*
012300 WORKING-STORAGE SECTION.
012350 77  C-PCTR                        PIC 9(02)    COMP VALUE ZERO.
012400 01  WORK-AREA.
012500     05  MORE-RECS                 PIC XXX      VALUE "YES".
012600     05  FILLER                    PIC X(04)    VALUE SPACES.
012700*
012800 01  RUN-COUNTERS.
013000     05  GT-CUST-CTR               PIC 9(06)    COMP VALUE ZERO.
013100     05  GT-BRONZE-CTR             PIC 9(06)    COMP VALUE ZERO.
013200     05  GT-SILVER-CTR             PIC 9(06)    COMP VALUE ZERO.
013300     05  GT-GOLD-CTR               PIC 9(06)    COMP VALUE ZERO.
013400     05  GT-DIAMND-CTR             PIC 9(06)    COMP VALUE ZERO.
013500     05  GT-ORD-CTR                PIC 9(06)    COMP VALUE ZERO.
013600     05  GT-PENDING-CTR            PIC 9(06)    COMP VALUE ZERO.
013700     05  GT-PAYPEND-CTR            PIC 9(06)    COMP VALUE ZERO.
013800     05  GT-PAYFAIL-CTR            PIC 9(06)    COMP VALUE ZERO.
013900     05  GT-CONFIRM-CTR            PIC 9(06)    COMP VALUE ZERO.
014000     05  GT-PROCESS-CTR            PIC 9(06)    COMP VALUE ZERO.
014100     05  GT-SHIP-CTR               PIC 9(06)    COMP VALUE ZERO.
014200     05  GT-DELIVER-CTR            PIC 9(06)    COMP VALUE ZERO.
014300     05  GT-CANCEL-CTR             PIC 9(06)    COMP VALUE ZERO.
014400     05  GT-REFUND-CTR             PIC 9(06)    COMP VALUE ZERO.
014500     05  FILLER                    PIC X(04)    VALUE SPACES.
014600*
014700 01  TIER-PERCENTAGES.
014800     05  PCT-BRONZE                PIC 9(3)V99  VALUE ZERO.
014900     05  PCT-SILVER                PIC 9(3)V99  VALUE ZERO.
015000     05  PCT-GOLD                  PIC 9(3)V99  VALUE ZERO.
015100     05  PCT-DIAMND                PIC 9(3)V99  VALUE ZERO.
015200     05  FILLER                    PIC X(04)    VALUE SPACES.
015300*
015400 01  REVENUE-ACCUMULATORS.
015500     05  C-MTD-REVENUE             PIC S9(8)V99  COMP-3 VALUE ZERO.
015600     05  C-MTD-VAT                 PIC S9(8)V99  COMP-3 VALUE ZERO.
015700     05  C-LIFE-REVENUE            PIC S9(10)V99 COMP-3 VALUE ZERO.
015800     05  C-LIFE-VAT                PIC S9(10)V99 COMP-3 VALUE ZERO.
015900     05  FILLER                    PIC X(04)    VALUE SPACES.
016000*
016100*    ==== CUSTOMER TOTAL PURCHASES, SIGNED/UNSIGNED VIEW ====
016200 01  PURCHASE-AMOUNT-VIEW.
016300     05  PA-CUST-TOTAL-PURCH       PIC S9(8)V99.
016400     05  PA-CUST-TOTAL-PURCH-X REDEFINES PA-CUST-TOTAL-PURCH
016500                                  PIC  9(8)V99.
016600     05  FILLER                    PIC X(02)    VALUE SPACES.
016700*
016800*    ==== ORDER CREATED-DATE BREAKDOWN, WITH A YYYYMM PERIOD KEY ====
016900 01  ORDER-DATE-BREAKDOWN.
017000     05  DB-ORD-CREATED-DATE       PIC 9(08).
017100     05  DB-DATE-PARTS REDEFINES DB-ORD-CREATED-DATE.
017200         10  DB-YEAR               PIC 9(04).
017300         10  DB-MONTH              PIC 9(02).
017400         10  DB-DAY                PIC 9(02).
017500     05  DB-PERIOD-KEY REDEFINES DB-ORD-CREATED-DATE.
017600         10  DB-PERIOD-YYYYMM      PIC 9(06).
017700         10  FILLER                PIC 9(02).
017800*
017900 01  RUN-PERIOD-KEY.
018000     05  RP-RUN-YEAR               PIC 9(04).
018100     05  RP-RUN-MONTH              PIC 9(02).
018200     05  FILLER                    PIC X(02)    VALUE SPACES.
018300*
018400 01  I-DATE.
018500     05  I-YEAR                    PIC 9(04).
018600     05  I-MONTH                   PIC 9(02).
018700     05  I-DAY                     PIC 9(02).
018800     05  FILLER                    PIC X(02)    VALUE SPACES.
018900*
019000 01  COMPANY-TITLE-LINE.
019100     05  FILLER                    PIC X(06) VALUE "DATE:".
019200     05  O-MONTH                   PIC 99.
019300     05  FILLER                    PIC X     VALUE "/".
019400     05  O-DAY                     PIC 99.
019500     05  FILLER                    PIC X     VALUE "/".
019600     05  O-YEAR                    PIC 9(04).
019700     05  FILLER                    PIC X(30) VALUE SPACES.
019800     05  FILLER                    PIC X(35)
019900         VALUE "SMARTTECH - MANAGEMENT DASHBOARD".
020000     05  FILLER                    PIC X(32) VALUE SPACES.
020100     05  FILLER                    PIC X(06) VALUE "PAGE: ".
020200     05  O-PCTR                    PIC Z9.
020300*
020400 01  TIER-HEADING-LINE.
020500     05  FILLER                    PIC X(40) VALUE SPACES.
020600     05  FILLER                    PIC X(19)
020700         VALUE "CUSTOMER TIER MIX".
020800     05  FILLER                    PIC X(73) VALUE SPACES.
020900*
021000 01  TIER-LINE.
021100     05  FILLER                    PIC X(10) VALUE SPACES.
021200     05  O-TIER-NAME               PIC X(08).
021300     05  FILLER                    PIC X(04) VALUE SPACES.
021400     05  O-TIER-CTR                PIC ZZ,ZZ9.
021500     05  FILLER                    PIC X(04) VALUE SPACES.
021600     05  O-TIER-PCT                PIC ZZ9.99.
021700     05  FILLER                    PIC X     VALUE "%".
021800     05  FILLER                    PIC X(94) VALUE SPACES.
021900*
022000 01  ORDER-HEADING-LINE.
022100     05  FILLER                    PIC X(40) VALUE SPACES.
022200     05  FILLER                    PIC X(20)
022300         VALUE "ORDER STATUS COUNTS".
022400     05  FILLER                    PIC X(72) VALUE SPACES.
022500*
022600 01  STATUS-LINE.
022700     05  FILLER                    PIC X(10) VALUE SPACES.
022800     05  O-STAT-NAME               PIC X(15).
022900     05  FILLER                    PIC X(04) VALUE SPACES.
023000     05  O-STAT-CTR                PIC ZZ,ZZ9.
023100     05  FILLER                    PIC X(91) VALUE SPACES.
023200*
023300 01  REVENUE-HEADING-LINE.
023400     05  FILLER                    PIC X(40) VALUE SPACES.
023500     05  FILLER                    PIC X(24)
023600         VALUE "DELIVERED ORDER REVENUE".
023700     05  FILLER                    PIC X(68) VALUE SPACES.
023800*
023900 01  MTD-LINE.
024000     05  FILLER                    PIC X(10) VALUE SPACES.
024100     05  FILLER                    PIC X(20) VALUE "MONTH-TO-DATE REV:".
024200     05  O-MTD-REVENUE             PIC ZZ,ZZZ,ZZ9.99.
024300     05  FILLER                    PIC X(04) VALUE SPACES.
024400     05  FILLER                    PIC X(14) VALUE "MTD VAT:".
024500     05  O-MTD-VAT                 PIC ZZ,ZZZ,ZZ9.99.
024600     05  FILLER                    PIC X(48) VALUE SPACES.
024700*
024800 01  LIFE-LINE.
024900     05  FILLER                    PIC X(10) VALUE SPACES.
025000     05  FILLER                    PIC X(20) VALUE "LIFETIME REVENUE:".
025100     05  O-LIFE-REVENUE            PIC Z,ZZZ,ZZZ,ZZ9.99.
025200     05  FILLER                    PIC X(04) VALUE SPACES.
025300     05  FILLER                    PIC X(14) VALUE "LIFE VAT:".
025400     05  O-LIFE-VAT                PIC Z,ZZZ,ZZZ,ZZ9.99.
025500     05  FILLER                    PIC X(46) VALUE SPACES.
025600*
025700 PROCEDURE DIVISION.
025800*
025900 0000-STDASH01.
026000     PERFORM 1000-INIT.
026100     PERFORM 2000-TIER-PASS
026200         UNTIL MORE-RECS = "NO".
026300     PERFORM 2900-TIER-PERCENTAGES.
026400     MOVE "YES" TO MORE-RECS.
026500     PERFORM 4000-ORDER-PASS
026600         UNTIL MORE-RECS = "NO".
026700     PERFORM 5000-CLOSING.
026800     STOP RUN.
026900*
027000 1000-INIT.
027100     MOVE FUNCTION CURRENT-DATE TO I-DATE.
027200     MOVE I-MONTH TO O-MONTH.
027300     MOVE I-DAY   TO O-DAY.
027400     MOVE I-YEAR  TO O-YEAR.
027500     MOVE I-YEAR  TO RP-RUN-YEAR.
027600     MOVE I-MONTH TO RP-RUN-MONTH.
027700     OPEN INPUT  CUSTOMER-MASTER.
027800     OPEN OUTPUT PRTOUT.
027900     PERFORM 9900-HEADING.
028000     PERFORM 9000-READ-CUSTOMER.
028100*
028200 2000-TIER-PASS.
028300     ADD 1 TO GT-CUST-CTR.
028400     EVALUATE TRUE
028500         WHEN CM-TIER-DIAMOND
028600             ADD 1 TO GT-DIAMND-CTR
028700         WHEN CM-TIER-GOLD
028800             ADD 1 TO GT-GOLD-CTR
028900         WHEN CM-TIER-SILVER
029000             ADD 1 TO GT-SILVER-CTR
029100         WHEN OTHER
029200             ADD 1 TO GT-BRONZE-CTR
029300     END-EVALUATE.
029400     PERFORM 9000-READ-CUSTOMER.
029500*
029600 2900-TIER-PERCENTAGES.
029700     IF GT-CUST-CTR = ZERO
029800         MOVE ZERO TO PCT-BRONZE PCT-SILVER PCT-GOLD PCT-DIAMND
029900     ELSE
030000         COMPUTE PCT-BRONZE  ROUNDED =
030100             (GT-BRONZE-CTR / GT-CUST-CTR) * 100
030200         COMPUTE PCT-SILVER  ROUNDED =
030300             (GT-SILVER-CTR / GT-CUST-CTR) * 100
030400         COMPUTE PCT-GOLD    ROUNDED =
030500             (GT-GOLD-CTR   / GT-CUST-CTR) * 100
030600         COMPUTE PCT-DIAMND  ROUNDED =
030700             (GT-DIAMND-CTR / GT-CUST-CTR) * 100
030800     END-IF.
030900     CLOSE CUSTOMER-MASTER.
031000     OPEN INPUT ORDER-MASTER.
031100*
031200 4000-ORDER-PASS.
031300     ADD 1 TO GT-ORD-CTR.
031400     PERFORM 4100-STATUS-TALLY.
031500     PERFORM 4200-REVENUE-TALLY.
031600     PERFORM 9100-READ-ORDER.
031700*
031800 4100-STATUS-TALLY.
031900     EVALUATE TRUE
032000         WHEN OM-STATUS-PENDING
032100             ADD 1 TO GT-PENDING-CTR
032200         WHEN OM-STATUS-PAY-PEND
032300             ADD 1 TO GT-PAYPEND-CTR
032400         WHEN OM-STATUS-PAY-FAIL
032500             ADD 1 TO GT-PAYFAIL-CTR
032600         WHEN OM-STATUS-CONFIRMED
032700             ADD 1 TO GT-CONFIRM-CTR
032800         WHEN OM-STATUS-PROCESSING
032900             ADD 1 TO GT-PROCESS-CTR
033000         WHEN OM-STATUS-SHIPPED
033100             ADD 1 TO GT-SHIP-CTR
033200         WHEN OM-STATUS-DELIVERED
033300             ADD 1 TO GT-DELIVER-CTR
033400         WHEN OM-STATUS-CANCELLED
033500             ADD 1 TO GT-CANCEL-CTR
033600         WHEN OM-STATUS-REFUNDED
033700             ADD 1 TO GT-REFUND-CTR
033800     END-EVALUATE.
033900*
034000 4200-REVENUE-TALLY.
034100     IF OM-STATUS-DELIVERED
034200         MOVE OM-ORD-CREATED-DATE TO DB-ORD-CREATED-DATE
034300         ADD OM-ORD-TOTAL-AMOUNT TO C-LIFE-REVENUE
034400         ADD OM-ORD-VAT-AMOUNT   TO C-LIFE-VAT
034500         IF DB-YEAR = RP-RUN-YEAR AND DB-MONTH = RP-RUN-MONTH
034600             ADD OM-ORD-TOTAL-AMOUNT TO C-MTD-REVENUE
034700             ADD OM-ORD-VAT-AMOUNT   TO C-MTD-VAT
034800         END-IF
034900     END-IF.
035000*
035100 5000-CLOSING.
035200     MOVE "BRONZE"  TO O-TIER-NAME.
035300     MOVE GT-BRONZE-CTR TO O-TIER-CTR.
035400     MOVE PCT-BRONZE TO O-TIER-PCT.
035500     WRITE PRTLINE FROM TIER-LINE AFTER ADVANCING 2 LINES.
035600     MOVE "SILVER"  TO O-TIER-NAME.
035700     MOVE GT-SILVER-CTR TO O-TIER-CTR.
035800     MOVE PCT-SILVER TO O-TIER-PCT.
035900     WRITE PRTLINE FROM TIER-LINE AFTER ADVANCING 1 LINE.
036000     MOVE "GOLD"    TO O-TIER-NAME.
036100     MOVE GT-GOLD-CTR TO O-TIER-CTR.
036200     MOVE PCT-GOLD TO O-TIER-PCT.
036300     WRITE PRTLINE FROM TIER-LINE AFTER ADVANCING 1 LINE.
036400     MOVE "DIAMOND" TO O-TIER-NAME.
036500     MOVE GT-DIAMND-CTR TO O-TIER-CTR.
036600     MOVE PCT-DIAMND TO O-TIER-PCT.
036700     WRITE PRTLINE FROM TIER-LINE AFTER ADVANCING 1 LINE.
036800*
036900     WRITE PRTLINE FROM ORDER-HEADING-LINE AFTER ADVANCING 3 LINES.
037000     MOVE "PENDING"         TO O-STAT-NAME.
037100     MOVE GT-PENDING-CTR    TO O-STAT-CTR.
037200     WRITE PRTLINE FROM STATUS-LINE AFTER ADVANCING 2 LINES.
037300     MOVE "PAYMENT_PENDING" TO O-STAT-NAME.
037400     MOVE GT-PAYPEND-CTR    TO O-STAT-CTR.
037500     WRITE PRTLINE FROM STATUS-LINE AFTER ADVANCING 1 LINE.
037600     MOVE "PAYMENT_FAILED"  TO O-STAT-NAME.
037700     MOVE GT-PAYFAIL-CTR    TO O-STAT-CTR.
037800     WRITE PRTLINE FROM STATUS-LINE AFTER ADVANCING 1 LINE.
037900     MOVE "CONFIRMED"       TO O-STAT-NAME.
038000     MOVE GT-CONFIRM-CTR    TO O-STAT-CTR.
038100     WRITE PRTLINE FROM STATUS-LINE AFTER ADVANCING 1 LINE.
038200     MOVE "PROCESSING"      TO O-STAT-NAME.
038300     MOVE GT-PROCESS-CTR    TO O-STAT-CTR.
038400     WRITE PRTLINE FROM STATUS-LINE AFTER ADVANCING 1 LINE.
038500     MOVE "SHIPPED"         TO O-STAT-NAME.
038600     MOVE GT-SHIP-CTR       TO O-STAT-CTR.
038700     WRITE PRTLINE FROM STATUS-LINE AFTER ADVANCING 1 LINE.
038800     MOVE "DELIVERED"       TO O-STAT-NAME.
038900     MOVE GT-DELIVER-CTR    TO O-STAT-CTR.
039000     WRITE PRTLINE FROM STATUS-LINE AFTER ADVANCING 1 LINE.
039100     MOVE "CANCELLED"       TO O-STAT-NAME.
039200     MOVE GT-CANCEL-CTR     TO O-STAT-CTR.
039300     WRITE PRTLINE FROM STATUS-LINE AFTER ADVANCING 1 LINE.
039400     MOVE "REFUNDED"        TO O-STAT-NAME.
039500     MOVE GT-REFUND-CTR     TO O-STAT-CTR.
039600     WRITE PRTLINE FROM STATUS-LINE AFTER ADVANCING 1 LINE.
039700*
039800     WRITE PRTLINE FROM REVENUE-HEADING-LINE AFTER ADVANCING 3 LINES.
039900     MOVE C-MTD-REVENUE  TO O-MTD-REVENUE.
040000     MOVE C-MTD-VAT      TO O-MTD-VAT.
040100     WRITE PRTLINE FROM MTD-LINE AFTER ADVANCING 2 LINES.
040200     MOVE C-LIFE-REVENUE TO O-LIFE-REVENUE.
040300     MOVE C-LIFE-VAT     TO O-LIFE-VAT.
040400     WRITE PRTLINE FROM LIFE-LINE AFTER ADVANCING 1 LINE.
040500*
040600     CLOSE ORDER-MASTER
040700           PRTOUT.
040800*
040900 9000-READ-CUSTOMER.
041000     READ CUSTOMER-MASTER
041100         AT END
041200             MOVE "NO" TO MORE-RECS.
041300*
041400 9100-READ-ORDER.
041500     READ ORDER-MASTER
041600         AT END
041700             MOVE "NO" TO MORE-RECS.
041800*
041900 9900-HEADING.
042000     ADD 1 TO C-PCTR.
042100     MOVE C-PCTR TO O-PCTR.
042200     WRITE PRTLINE FROM COMPANY-TITLE-LINE
042300         AFTER ADVANCING PAGE.
042400     WRITE PRTLINE FROM TIER-HEADING-LINE
042500         AFTER ADVANCING 2 LINES.
