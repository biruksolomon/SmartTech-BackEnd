000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    STTIER01.
000300 AUTHOR.        R J WOZNICKI.
000400 INSTALLATION.  SMARTTECH EDP DEPT.
000500 DATE-WRITTEN.  OCTOBER 1985.
000600 DATE-COMPILED.
000700 SECURITY.      SMARTTECH INTERNAL USE ONLY.
000800*
000900*****************************************************************
001000*  STTIER01 -- CUSTOMER LOYALTY TIER RECLASSIFICATION RUN        *
001100*  APPLIES THE STANDING PURCHASE-TOTAL BRACKETS TO EVERY         *
001200*  CUSTOMER ON THE MASTER EXTRACT AND REWRITES THE TIER CODE     *
001300*  WHEN THE COMPUTED BRACKET DIFFERS FROM THE STORED ONE.        *
001400*****************************************************************
001500*
001600*****************************************************************
001700*                     C H A N G E   L O G                       *
001800*-----------------------------------------------------------------
001900* DATE-WRITTEN  RJW  ORIGINAL CODING - THREE-TIER BRACKET TEST.
002000* 09/09/86      RJW  ADDED FOURTH BRACKET (DIAMOND) PER MARKETING.
002100* 04/22/89      KLT  CR-0940 - BRACKETS NOW EVALUATED TOP DOWN,
002200*               KLT  INCLUSIVE LOWER BOUND, TO MATCH SALES POLICY.
002300* 01/15/92      DMH  CR-1201 - RECLASSIFY NOW A NO-OP WHEN THE
002400*               DMH  COMPUTED TIER MATCHES THE STORED TIER.
002500* 06/03/95      DMH  CR-1350 - PER-TIER GRAND TOTAL COUNTS ADDED.
002600* 01/09/99      PBS  Y2K -- NO DATE FIELDS PROCESSED BY THIS
002700*               PBS  PROGRAM OTHER THAN THE RUN-DATE HEADING.
002800* 11/14/03      GTN  CR-1780 - RECLASSIFY COUNT PRINTED ON REPORT.
002900* 07/27/06      GTN  CR-1902 - TIER CODE WIDTH CONFIRMED AT 6 BYTES
003000*               GTN  FOR DIAMND; NO LAYOUT CHANGE REQUIRED.
003100* 03/03/08      GTN  CR-1874 - CUSTOMER MASTER/OUT RECORD CONTAINS
003200*               GTN  WAS 141, SHOULD BE 146 COUNTING THE FILLER.
003300*               GTN  BOTH FDS CORRECTED.
003400* 03/17/08      GTN  CR-1883 - PAGE COUNTER (C-PCTR) MOVED FROM A
003500*               GTN  05-LEVEL UNDER RUN-COUNTERS TO ITS OWN 77-LEVEL
003600*               GTN  ITEM PER THE SHOP STANDARD FOR STANDALONE
003700*               GTN  COUNTERS.
003800*****************************************************************
003900*
004000 ENVIRONMENT DIVISION.
004100 CONFIGURATION SECTION.
004200 SPECIAL-NAMES.
004300     C01 IS TOP-OF-FORM
004400     CLASS VALID-ALPHA-CODE IS "A" THRU "Z"
004500     UPSI-0 ON STATUS IS RERUN-REQUESTED
004600            OFF STATUS IS NORMAL-RUN.
004700 INPUT-OUTPUT SECTION.
004800 FILE-CONTROL.
004900     SELECT CUSTOMER-MASTER
005000         ASSIGN TO STCUSMST
005100         ORGANIZATION IS LINE SEQUENTIAL.
005200     SELECT CUSTOMER-OUT
005300         ASSIGN TO STCUSOUT
005400         ORGANIZATION IS LINE SEQUENTIAL.
005500     SELECT PRTOUT
005600         ASSIGN TO STTIRPRT
005700         ORGANIZATION IS RECORD SEQUENTIAL.
005800*
005900 DATA DIVISION.
006000 FILE SECTION.
006100*
006200 FD  CUSTOMER-MASTER
006300     LABEL RECORD IS STANDARD
006400     RECORD CONTAINS 146 CHARACTERS
006500     DATA RECORD IS CUSTOMER-MASTER-REC.
006600*
006700 01  CUSTOMER-MASTER-REC.
006800     05  CM-CUST-ID               PIC 9(09).
006900     05  CM-CUST-FIRST-NAME       PIC X(30).
007000     05  CM-CUST-LAST-NAME        PIC X(30).
007100     05  CM-CUST-EMAIL            PIC X(60).
007200     05  CM-CUST-TOTAL-PURCH      PIC S9(8)V99  COMP-3.
007300     05  CM-CUST-TIER             PIC X(06).
007400     05  FILLER                   PIC X(05).
007500*
007600 FD  CUSTOMER-OUT
007700     LABEL RECORD IS STANDARD
007800     RECORD CONTAINS 146 CHARACTERS
007900     DATA RECORD IS CUSTOMER-OUT-REC.
008000*
008100 01  CUSTOMER-OUT-REC.
008200     05  CO-CUST-ID               PIC 9(09).
008300     05  CO-CUST-FIRST-NAME       PIC X(30).
008400     05  CO-CUST-LAST-NAME        PIC X(30).
008500     05  CO-CUST-EMAIL            PIC X(60).
008600     05  CO-CUST-TOTAL-PURCH      PIC S9(8)V99  COMP-3.
008700     05  CO-CUST-TIER             PIC X(06).
008800     05  FILLER                   PIC X(05).
008900*
009000 FD  PRTOUT
009100     LABEL RECORD IS OMITTED
009200     RECORD CONTAINS 132 CHARACTERS
009300     LINAGE IS 60 WITH FOOTING AT 55
009400     DATA RECORD IS PRTLINE.
009500*
009600 01  PRTLINE                      PIC X(132).
009700*
009800 WORKING-STORAGE SECTION.
009850 77  C-PCTR                       PIC 9(02)    COMP VALUE ZERO.
009900 01  WORK-AREA.
010000     05  MORE-RECS                PIC XXX      VALUE "YES".
010100     05  W-COMPUTED-TIER          PIC X(06).
010200     05  FILLER                   PIC X(04)    VALUE SPACES.
010300*
010400 01  RUN-COUNTERS.
010600     05  GT-CUST-CTR              PIC 9(06)    COMP VALUE ZERO.
010700     05  GT-RECLASS-CTR           PIC 9(06)    COMP VALUE ZERO.
010800     05  GT-BRONZE-CTR            PIC 9(06)    COMP VALUE ZERO.
010900     05  GT-SILVER-CTR            PIC 9(06)    COMP VALUE ZERO.
011000     05  GT-GOLD-CTR              PIC 9(06)    COMP VALUE ZERO.
011100     05  GT-DIAMND-CTR            PIC 9(06)    COMP VALUE ZERO.
011200     05  FILLER                   PIC X(04)    VALUE SPACES.
011300*
011400*    ==== PURCHASE TOTAL, SIGNED/UNSIGNED ALTERNATE VIEW ====
011500 01  PURCHASE-AMOUNT-VIEW.
011600     05  PA-CUST-TOTAL-PURCH      PIC S9(8)V99  COMP-3.
011700     05  PA-CUST-TOTAL-PURCH-X REDEFINES PA-CUST-TOTAL-PURCH
011800                                 PIC  9(8)V99  COMP-3.
011900     05  FILLER                   PIC X(02)    VALUE SPACES.
012000*
012100*    ==== CUSTOMER KEY, NUMERIC/ALPHA ALTERNATE VIEW ====
012200 01  CUSTOMER-KEY-VIEW.
012300     05  CK-CUST-ID               PIC 9(09).
012400     05  CK-CUST-ID-X REDEFINES CK-CUST-ID
012500                                 PIC X(09).
012600     05  FILLER                   PIC X(02)    VALUE SPACES.
012700*
012800*    ==== RUN-DATE BREAKDOWN (SHOP STANDARD) ====
012900 01  DATE-BREAKDOWN.
013000     05  DB-RUN-DATE              PIC 9(08).
013100     05  DB-DATE-PARTS REDEFINES DB-RUN-DATE.
013200         10  DB-YEAR              PIC 9(04).
013300         10  DB-MONTH             PIC 9(02).
013400         10  DB-DAY               PIC 9(02).
013500     05  FILLER                   PIC X(02)    VALUE SPACES.
013600*
013700 01  I-DATE.
013800     05  I-YEAR                   PIC 9(04).
013900     05  I-MONTH                  PIC 9(02).
014000     05  I-DAY                    PIC 9(02).
014100     05  FILLER                   PIC X(02)    VALUE SPACES.
014200*
014300 01  COMPANY-TITLE-LINE.
014400     05  FILLER                   PIC X(06) VALUE "DATE:".
014500     05  O-MONTH                  PIC 99.
014600     05  FILLER                   PIC X     VALUE "/".
014700     05  O-DAY                    PIC 99.
014800     05  FILLER                   PIC X     VALUE "/".
014900     05  O-YEAR                   PIC 9(04).
015000     05  FILLER                   PIC X(35) VALUE SPACES.
015100     05  FILLER                   PIC X(35)
015200                                   VALUE "SMARTTECH - CUSTOMER TIER RUN".
015300     05  FILLER                   PIC X(34) VALUE SPACES.
015400     05  FILLER                   PIC X(06) VALUE "PAGE: ".
015500     05  O-PCTR                   PIC Z9.
015600*
015700 01  DETAIL-COLUMN-HEADING.
015800     05  FILLER                   PIC X(08) VALUE "CUST ID ".
015900     05  FILLER                   PIC X(06) VALUE SPACES.
016000     05  FILLER                   PIC X(15) VALUE "LIFETIME TOTAL".
016100     05  FILLER                   PIC X(08) VALUE SPACES.
016200     05  FILLER                   PIC X(09) VALUE "OLD TIER ".
016300     05  FILLER                   PIC X(05) VALUE SPACES.
016400     05  FILLER                   PIC X(09) VALUE "NEW TIER ".
016500     05  FILLER                   PIC X(67) VALUE SPACES.
016600*
016700 01  DETAIL-LINE.
016800     05  O-CUST-ID                PIC Z(8)9.
016900     05  FILLER                   PIC X(05) VALUE SPACES.
017000     05  O-CUST-TOTAL-PURCH       PIC $$$,$$$,$$$.99.
017100     05  FILLER                   PIC X(04) VALUE SPACES.
017200     05  O-OLD-TIER               PIC X(06).
017300     05  FILLER                   PIC X(08) VALUE SPACES.
017400     05  O-NEW-TIER               PIC X(06).
017500     05  FILLER                   PIC X(69) VALUE SPACES.
017600*
017700 01  GRANDTOTAL-LINE.
017800     05  FILLER                   PIC X(15) VALUE "CUSTOMERS READ:".
017900     05  O-GT-CUST-CTR            PIC ZZ,ZZ9.
018000     05  FILLER                   PIC X(04) VALUE SPACES.
018100     05  FILLER                   PIC X(12) VALUE "RECLASSIFIED".
018200     05  O-GT-RECLASS-CTR         PIC ZZ,ZZ9.
018300     05  FILLER                   PIC X(83) VALUE SPACES.
018400*
018500 01  TIER-COUNT-LINE.
018600     05  FILLER                   PIC X(08) VALUE "BRONZE: ".
018700     05  O-GT-BRONZE-CTR          PIC ZZ,ZZ9.
018800     05  FILLER                   PIC X(04) VALUE SPACES.
018900     05  FILLER                   PIC X(08) VALUE "SILVER: ".
019000     05  O-GT-SILVER-CTR          PIC ZZ,ZZ9.
019100     05  FILLER                   PIC X(04) VALUE SPACES.
019200     05  FILLER                   PIC X(06) VALUE "GOLD: ".
019300     05  O-GT-GOLD-CTR            PIC ZZ,ZZ9.
019400     05  FILLER                   PIC X(04) VALUE SPACES.
019500     05  FILLER                   PIC X(08) VALUE "DIAMND: ".
019600     05  O-GT-DIAMND-CTR          PIC ZZ,ZZ9.
019700     05  FILLER                   PIC X(70) VALUE SPACES.
019800*
019900 PROCEDURE DIVISION.
020000*
020100 0000-STTIER01.
020200     PERFORM 1000-INIT.
020300     PERFORM 2000-MAINLINE
020400         UNTIL MORE-RECS = "NO".
020500     PERFORM 3000-CLOSING.
020600     STOP RUN.
020700*
020800 1000-INIT.
020900     MOVE FUNCTION CURRENT-DATE TO I-DATE.
021000     MOVE I-MONTH TO O-MONTH.
021100     MOVE I-DAY   TO O-DAY.
021200     MOVE I-YEAR  TO O-YEAR.
021300     OPEN INPUT  CUSTOMER-MASTER.
021400     OPEN OUTPUT CUSTOMER-OUT.
021500     OPEN OUTPUT PRTOUT.
021600     PERFORM 9000-READ.
021700     PERFORM 9900-HEADING.
021800*
021900 2000-MAINLINE.
022000     PERFORM 2100-CLASSIFY-TIER.
022100     PERFORM 2200-REWRITE-CUSTOMER.
022200     PERFORM 9000-READ.
022300*
022400 2100-CLASSIFY-TIER.
022500     ADD 1 TO GT-CUST-CTR.
022600     EVALUATE TRUE
022700         WHEN CM-CUST-TOTAL-PURCH >= 500000.00
022800             MOVE "DIAMND" TO W-COMPUTED-TIER
022900             ADD 1 TO GT-DIAMND-CTR
023000         WHEN CM-CUST-TOTAL-PURCH >= 150000.00
023100             MOVE "GOLD"   TO W-COMPUTED-TIER
023200             ADD 1 TO GT-GOLD-CTR
023300         WHEN CM-CUST-TOTAL-PURCH >= 50000.00
023400             MOVE "SILVER" TO W-COMPUTED-TIER
023500             ADD 1 TO GT-SILVER-CTR
023600         WHEN OTHER
023700             MOVE "BRONZE" TO W-COMPUTED-TIER
023800             ADD 1 TO GT-BRONZE-CTR
023900     END-EVALUATE.
024000     IF W-COMPUTED-TIER NOT = CM-CUST-TIER
024100         PERFORM 2400-DETAIL-OUTPUT
024200         ADD 1 TO GT-RECLASS-CTR
024300     END-IF.
024400*
024500 2200-REWRITE-CUSTOMER.
024600     MOVE CM-CUST-ID          TO CO-CUST-ID.
024700     MOVE CM-CUST-FIRST-NAME  TO CO-CUST-FIRST-NAME.
024800     MOVE CM-CUST-LAST-NAME   TO CO-CUST-LAST-NAME.
024900     MOVE CM-CUST-EMAIL       TO CO-CUST-EMAIL.
025000     MOVE CM-CUST-TOTAL-PURCH TO CO-CUST-TOTAL-PURCH.
025100     MOVE W-COMPUTED-TIER     TO CO-CUST-TIER.
025200     WRITE CUSTOMER-OUT-REC.
025300*
025400 2400-DETAIL-OUTPUT.
025500     MOVE CM-CUST-ID           TO O-CUST-ID.
025600     MOVE CM-CUST-TOTAL-PURCH  TO O-CUST-TOTAL-PURCH.
025700     MOVE CM-CUST-TIER         TO O-OLD-TIER.
025800     MOVE W-COMPUTED-TIER      TO O-NEW-TIER.
025900     WRITE PRTLINE FROM DETAIL-LINE
026000         AFTER ADVANCING 2 LINES
026100             AT EOP
026200                 PERFORM 9900-HEADING.
026300*
026400 3000-CLOSING.
026500     MOVE GT-CUST-CTR    TO O-GT-CUST-CTR.
026600     MOVE GT-RECLASS-CTR TO O-GT-RECLASS-CTR.
026700     WRITE PRTLINE FROM GRANDTOTAL-LINE
026800         AFTER ADVANCING 3 LINES.
026900     MOVE GT-BRONZE-CTR TO O-GT-BRONZE-CTR.
027000     MOVE GT-SILVER-CTR TO O-GT-SILVER-CTR.
027100     MOVE GT-GOLD-CTR   TO O-GT-GOLD-CTR.
027200     MOVE GT-DIAMND-CTR TO O-GT-DIAMND-CTR.
027300     WRITE PRTLINE FROM TIER-COUNT-LINE
027400         AFTER ADVANCING 2 LINES.
027500     CLOSE CUSTOMER-MASTER
027600           CUSTOMER-OUT
027700           PRTOUT.
027800*
027900 9000-READ.
028000     READ CUSTOMER-MASTER
028100         AT END
028200             MOVE "NO" TO MORE-RECS.
028300*
028400 9900-HEADING.
028500     ADD 1 TO C-PCTR.
028600     MOVE C-PCTR TO O-PCTR.
028700     WRITE PRTLINE FROM COMPANY-TITLE-LINE
028800         AFTER ADVANCING PAGE.
028900     WRITE PRTLINE FROM DETAIL-COLUMN-HEADING
029000         AFTER ADVANCING 2 LINES.
