000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    STINVL01.
000300 AUTHOR.        K L TREMAINE.
000400 INSTALLATION.  SMARTTECH EDP DEPT.
000500 DATE-WRITTEN.  APRIL 1987.
000600 DATE-COMPILED.
000700 SECURITY.      SMARTTECH INTERNAL USE ONLY.
000800*
000900*****************************************************************
001000*  STINVL01 -- INVENTORY LOW-STOCK SCAN                          *
001100*  READS THE PRODUCT MASTER EXTRACT, IN WHATEVER SEQUENCE IT     *
001200*  ARRIVES IN, AND LISTS EVERY ACTIVE PRODUCT WHOSE ON-HAND      *
001300*  QUANTITY HAS FALLEN TO OR BELOW ITS REORDER LEVEL.            *
001400*****************************************************************
001500*
001600*****************************************************************
001700*                     C H A N G E   L O G                       *
001800*-----------------------------------------------------------------
001900* DATE-WRITTEN  KLT  ORIGINAL CODING - ACTIVE PRODUCTS ONLY.
002000* 11/02/88      KLT  CR-0961 - COMPARISON CHANGED FROM STRICTLY
002100*               KLT  LESS-THAN TO LESS-THAN-OR-EQUAL PER BUYER.
002200* 07/19/90      DMH  CR-1140 - ALERT COUNT ADDED TO CLOSING TOTAL.
002300* 02/28/93      DMH  CR-1265 - DISCONTINUED PRODUCTS EXCLUDED
002400*               DMH  EVEN WHEN QUANTITY IS AT OR BELOW REORDER.
002500* 09/10/96      PBS  CR-1460 - PRODUCT NAME COLUMN WIDENED TO
002600*               PBS  MATCH THE CURRENT PRODUCT MASTER LAYOUT.
002700* 01/06/99      PBS  Y2K -- NO DATE ARITHMETIC IN THIS PROGRAM;
002800*               PBS  RUN-DATE HEADING VERIFIED 4-DIGIT CENTURY.
002900* 03/15/02      GTN  CR-1710 - PRODUCTS READ COUNT ADDED TO REPORT.
003000* 03/03/08      GTN  CR-1867 - PRODUCT MASTER RECORD CONTAINS
003100*               GTN  CLAUSE WAS 143, FOUR BYTES OVER THE ACTUAL
003200*               GTN  FIELD LIST -- CORRECTED TO 139.
003300* 03/17/08      GTN  CR-1885 - PAGE COUNTER (C-PCTR) MOVED FROM A
003400*               GTN  05-LEVEL UNDER RUN-COUNTERS TO ITS OWN 77-LEVEL
003500*               GTN  ITEM PER THE SHOP STANDARD FOR STANDALONE
003600*               GTN  COUNTERS.
003700*****************************************************************
003800*
003900 ENVIRONMENT DIVISION.
004000 CONFIGURATION SECTION.
004100 SPECIAL-NAMES.
004200     C01 IS TOP-OF-FORM
004300     CLASS VALID-ALPHA-CODE IS "A" THRU "Z"
004400     UPSI-0 ON STATUS IS RERUN-REQUESTED
004500            OFF STATUS IS NORMAL-RUN.
004600 INPUT-OUTPUT SECTION.
004700 FILE-CONTROL.
004800     SELECT PRODUCT-MASTER
004900         ASSIGN TO STPRODIN
005000         ORGANIZATION IS LINE SEQUENTIAL.
005100     SELECT PRTOUT
005200         ASSIGN TO STINVPRT
005300         ORGANIZATION IS RECORD SEQUENTIAL.
005400*
005500 DATA DIVISION.
005600 FILE SECTION.
005700*
005800 FD  PRODUCT-MASTER
005900     LABEL RECORD IS STANDARD
006000     RECORD CONTAINS 139 CHARACTERS
006100     DATA RECORD IS PRODUCT-MASTER-REC.
006200*
006300 01  PRODUCT-MASTER-REC.
006400     05  PM-PROD-ID               PIC 9(09).
006500     05  PM-PROD-NAME             PIC X(60).
006600     05  PM-PROD-PRICE            PIC S9(8)V99  COMP-3.
006700     05  PM-PROD-SERIAL-NUMBER    PIC X(30).
006800     05  PM-PROD-WARRANTY-MOS     PIC 9(03).
006900     05  PM-PROD-STOCK-QTY        PIC S9(7).
007000     05  PM-PROD-MIN-STOCK-LVL    PIC 9(07).
007100     05  PM-PROD-STATUS           PIC X(12).
007200         88  PM-STATUS-ACTIVE     VALUE "ACTIVE".
007300     05  FILLER                   PIC X(05).
007400*
007500 FD  PRTOUT
007600     LABEL RECORD IS OMITTED
007700     RECORD CONTAINS 132 CHARACTERS
007800     LINAGE IS 60 WITH FOOTING AT 55
007900     DATA RECORD IS PRTLINE.
008000*
008100 01  PRTLINE                      PIC X(132).
008200*
008300 WORKING-STORAGE SECTION.
008400 77  C-PCTR                       PIC 9(02)    COMP VALUE ZERO.
008500 01  WORK-AREA.
008600     05  MORE-RECS                PIC XXX      VALUE "YES".
008700     05  FILLER                   PIC X(04)    VALUE SPACES.
008800*
008900 01  RUN-COUNTERS.
009000     05  GT-PROD-CTR              PIC 9(06)    COMP VALUE ZERO.
009100     05  GT-ALERT-CTR             PIC 9(06)    COMP VALUE ZERO.
009200     05  FILLER                   PIC X(04)    VALUE SPACES.
009300*
009400*    ==== STOCK QUANTITY, SIGNED/UNSIGNED ALTERNATE VIEW ====
009500*    PROD-STOCK-QUANTITY IS SIGNED FOR DEFENSIVE ARITHMETIC ONLY;
009600*    IT NEVER GOES NEGATIVE IN PRACTICE.
009700 01  STOCK-QUANTITY-VIEW.
009800     05  SV-PROD-STOCK-QTY        PIC S9(7).
009900     05  SV-PROD-STOCK-QTY-X REDEFINES SV-PROD-STOCK-QTY
010000                                 PIC  9(7).
010100     05  FILLER                   PIC X(02)    VALUE SPACES.
010200*
010300*    ==== PRODUCT KEY, NUMERIC/ALPHA ALTERNATE VIEW ====
010400 01  PRODUCT-KEY-VIEW.
010500     05  PK-PROD-ID               PIC 9(09).
010600     05  PK-PROD-ID-X REDEFINES PK-PROD-ID
010700                                 PIC X(09).
010800     05  FILLER                   PIC X(02)    VALUE SPACES.
010900*
011000*    ==== RUN-DATE BREAKDOWN (SHOP STANDARD) ====
011100 01  DATE-BREAKDOWN.
011200     05  DB-RUN-DATE              PIC 9(08).
011300     05  DB-DATE-PARTS REDEFINES DB-RUN-DATE.
011400         10  DB-YEAR              PIC 9(04).
011500         10  DB-MONTH             PIC 9(02).
011600         10  DB-DAY               PIC 9(02).
011700     05  FILLER                   PIC X(02)    VALUE SPACES.
011800*
011900 01  I-DATE.
012000     05  I-YEAR                   PIC 9(04).
012100     05  I-MONTH                  PIC 9(02).
012200     05  I-DAY                    PIC 9(02).
012300     05  FILLER                   PIC X(02)    VALUE SPACES.
012400*
012500 01  COMPANY-TITLE-LINE.
012600     05  FILLER                   PIC X(06) VALUE "DATE:".
012700     05  O-MONTH                  PIC 99.
012800     05  FILLER                   PIC X     VALUE "/".
012900     05  O-DAY                    PIC 99.
013000     05  FILLER                   PIC X     VALUE "/".
013100     05  O-YEAR                   PIC 9(04).
013200     05  FILLER                   PIC X(35) VALUE SPACES.
013300     05  FILLER                   PIC X(35)
013400         VALUE "SMARTTECH - LOW STOCK ALERT RUN".
013500     05  FILLER                   PIC X(32) VALUE SPACES.
013600     05  FILLER                   PIC X(06) VALUE "PAGE: ".
013700     05  O-PCTR                   PIC Z9.
013800*
013900 01  DETAIL-COLUMN-HEADING.
014000     05  FILLER                   PIC X(09) VALUE "PROD ID  ".
014100     05  FILLER                   PIC X(04) VALUE SPACES.
014200     05  FILLER                   PIC X(12) VALUE "PRODUCT NAME".
014300     05  FILLER                   PIC X(48) VALUE SPACES.
014400     05  FILLER                   PIC X(08) VALUE "ON HAND ".
014500     05  FILLER                   PIC X(05) VALUE SPACES.
014600     05  FILLER                   PIC X(08) VALUE "REORDER ".
014700     05  FILLER                   PIC X(38) VALUE SPACES.
014800*
014900 01  DETAIL-LINE.
015000     05  O-PROD-ID                PIC Z(8)9.
015100     05  FILLER                   PIC X(04) VALUE SPACES.
015200     05  O-PROD-NAME              PIC X(60).
015300     05  FILLER                   PIC X(04) VALUE SPACES.
015400     05  O-PROD-STOCK-QTY         PIC ZZZ,ZZ9.
015500     05  FILLER                   PIC X(06) VALUE SPACES.
015600     05  O-PROD-MIN-STOCK-LVL     PIC ZZZ,ZZ9.
015700     05  FILLER                   PIC X(36) VALUE SPACES.
015800*
015900 01  GRANDTOTAL-LINE.
016000     05  FILLER                   PIC X(15) VALUE "PRODUCTS READ:".
016100     05  O-GT-PROD-CTR            PIC ZZ,ZZ9.
016200     05  FILLER                   PIC X(04) VALUE SPACES.
016300     05  FILLER                   PIC X(16) VALUE "ALERTS EMITTED:".
016400     05  O-GT-ALERT-CTR           PIC ZZ,ZZ9.
016500     05  FILLER                   PIC X(82) VALUE SPACES.
016600*
016700 PROCEDURE DIVISION.
016800*
016900 0000-STINVL01.
017000     PERFORM 1000-INIT.
017100     PERFORM 2000-MAINLINE
017200         UNTIL MORE-RECS = "NO".
017300     PERFORM 3000-CLOSING.
017400     STOP RUN.
017500*
017600 1000-INIT.
017700     MOVE FUNCTION CURRENT-DATE TO I-DATE.
017800     MOVE I-MONTH TO O-MONTH.
017900     MOVE I-DAY   TO O-DAY.
018000     MOVE I-YEAR  TO O-YEAR.
018100     OPEN INPUT  PRODUCT-MASTER.
018200     OPEN OUTPUT PRTOUT.
018300     PERFORM 9000-READ.
018400     PERFORM 9900-HEADING.
018500*
018600 2000-MAINLINE.
018700     ADD 1 TO GT-PROD-CTR.
018800     PERFORM 2100-LOW-STOCK-TEST.
018900     PERFORM 9000-READ.
019000*
019100 2100-LOW-STOCK-TEST.
019200     IF PM-STATUS-ACTIVE
019300         IF PM-PROD-STOCK-QTY <= PM-PROD-MIN-STOCK-LVL
019400             PERFORM 2400-DETAIL-OUTPUT
019500             ADD 1 TO GT-ALERT-CTR
019600         END-IF
019700     END-IF.
019800*
019900 2400-DETAIL-OUTPUT.
020000     MOVE PM-PROD-ID            TO O-PROD-ID.
020100     MOVE PM-PROD-NAME          TO O-PROD-NAME.
020200     MOVE PM-PROD-STOCK-QTY     TO O-PROD-STOCK-QTY.
020300     MOVE PM-PROD-MIN-STOCK-LVL TO O-PROD-MIN-STOCK-LVL.
020400     WRITE PRTLINE FROM DETAIL-LINE
020500         AFTER ADVANCING 2 LINES
020600             AT EOP
020700                 PERFORM 9900-HEADING.
020800*
020900 3000-CLOSING.
021000     MOVE GT-PROD-CTR  TO O-GT-PROD-CTR.
021100     MOVE GT-ALERT-CTR TO O-GT-ALERT-CTR.
021200     WRITE PRTLINE FROM GRANDTOTAL-LINE
021300         AFTER ADVANCING 3 LINES.
021400     CLOSE PRODUCT-MASTER
021500           PRTOUT.
021600*
021700 9000-READ.
021800     READ PRODUCT-MASTER
021900         AT END
022000             MOVE "NO" TO MORE-RECS.
022100*
022200 9900-HEADING.
022300     ADD 1 TO C-PCTR.
022400     MOVE C-PCTR TO O-PCTR.
022500     WRITE PRTLINE FROM COMPANY-TITLE-LINE
022600         AFTER ADVANCING PAGE.
022700     WRITE PRTLINE FROM DETAIL-COLUMN-HEADING
022800         AFTER ADVANCING 2 LINES.
