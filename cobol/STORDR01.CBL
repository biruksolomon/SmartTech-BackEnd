000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    STORDR01.
000300 AUTHOR.        R J WOZNICKI.
000400 INSTALLATION.  SMARTTECH EDP DEPT.
000500 DATE-WRITTEN.  MARCH 1984.
000600 DATE-COMPILED.
000700 SECURITY.      SMARTTECH INTERNAL USE ONLY.
000800*
000900*****************************************************************
001000*  STORDR01 -- ORDER PRICING / ORDER CREATION EXTRACT           *
001100*  BUILDS THE ORDER AND ORDER-ITEM MASTER RECORDS FROM THE      *
001200*  NIGHTLY ORDER-ITEM REQUEST EXTRACT.  PRODUCT PRICE IS         *
001300*  VAT-INCLUSIVE; THIS PROGRAM SPLITS EACH COMPLETED ORDER INTO  *
001400*  ITS SUBTOTAL AND VAT PIECES AT THE FIXED SHOP VAT RATE.       *
001500*****************************************************************
001600*
001700*****************************************************************
001800*                     C H A N G E   L O G                       *
001900*-----------------------------------------------------------------
002000* DATE-WRITTEN  RJW  ORIGINAL CODING - SINGLE ORDER PER RUN.
002100* 06/12/85      RJW  ADDED CONTROL BREAK, MULTI-ORDER BATCH RUNS.
002200* 11/03/86      KLT  ADDED ERROR LISTING FOR BAD ITEM QUANTITIES.
002300* 02/20/88      KLT  PRODUCT PRICE TABLE RAISED FROM 250 TO 500.
002400* 09/14/90      DMH  CR-1120 - REJECT ZERO-QUANTITY ITEM LINES.
002500* 07/09/93      DMH  CR-1288 - WARRANTY MONTHS CARRIED TO TABLE.
002600* 04/02/96      PBS  CR-1502 - ORDER NUMBER NOW ECHOED ON ERRORS.
002700* 01/18/99      PBS  Y2K -- ORD-CREATED-DATE VERIFIED FULL 4-DIGIT
002800*               PBS  CENTURY BEFORE THIS DATE; NO CHANGE REQUIRED.
002900* 08/22/01      GTN  CR-1699 - ROUNDING VERIFIED HALF-UP PER AUDIT.
003000* 05/30/04      GTN  CR-1811 - GRAND TOTAL LINE ADDED AT CLOSING.
003100* 03/03/08      GTN  CR-1868 - RECORD CONTAINS RECHECKED AGAINST
003200*               GTN  FIELD LISTS -- PRODUCT MASTER WAS 143 (SHOULD
003300*               GTN  BE 139), ORDER OUT WAS 92 (SHOULD BE 80), AND
003400*               GTN  ORDER-ITEM OUT WAS 48 (SHOULD BE 40).  ALL
003500*               GTN  THREE CORRECTED.
003600* 03/17/08      GTN  CR-1877 - PAGE COUNTER (C-PCTR) MOVED FROM A
003700*               GTN  05-LEVEL UNDER RUN-COUNTERS TO ITS OWN 77-LEVEL
003800*               GTN  ITEM PER THE SHOP STANDARD FOR STANDALONE
003900*               GTN  COUNTERS.  C-ERR-PCTR REMAINS GROUPED.
004000* 03/17/08      GTN  CR-1878 - ORDER-ITEM OUTPUT WRITE STATEMENT WAS
004100*               GTN  WRITING THE RECORD FROM ITSELF (A NO-OP MOVE) --
004200*               GTN  REDUNDANT FROM CLAUSE DROPPED.
004300*****************************************************************
004400*
004500 ENVIRONMENT DIVISION.
004600 CONFIGURATION SECTION.
004700 SPECIAL-NAMES.
004800     C01 IS TOP-OF-FORM
004900     CLASS VALID-ALPHA-CODE IS "A" THRU "Z"
005000     UPSI-0 ON STATUS IS RERUN-REQUESTED
005100            OFF STATUS IS NORMAL-RUN.
005200 INPUT-OUTPUT SECTION.
005300 FILE-CONTROL.
005400     SELECT PRODUCT-MASTER
005500         ASSIGN TO STPRODIN
005600         ORGANIZATION IS LINE SEQUENTIAL.
005700     SELECT ORDER-ITEM-REQ
005800         ASSIGN TO STOITMIN
005900         ORGANIZATION IS LINE SEQUENTIAL.
006000     SELECT ORDER-OUT
006100         ASSIGN TO STORDOUT
006200         ORGANIZATION IS LINE SEQUENTIAL.
006300     SELECT ORDER-ITEM-OUT
006400         ASSIGN TO STITMOUT
006500         ORGANIZATION IS LINE SEQUENTIAL.
006600     SELECT PRTOUT
006700         ASSIGN TO STORDPRT
006800         ORGANIZATION IS RECORD SEQUENTIAL.
006900     SELECT PRTOUTERR
007000         ASSIGN TO STORDERR
007100         ORGANIZATION IS RECORD SEQUENTIAL.
007200*
007300 DATA DIVISION.
007400 FILE SECTION.
007500*
007600 FD  PRODUCT-MASTER
007700     LABEL RECORD IS STANDARD
007800     RECORD CONTAINS 139 CHARACTERS
007900     DATA RECORD IS PRODUCT-MASTER-REC.
008000*
008100 01  PRODUCT-MASTER-REC.
008200     05  PM-PROD-ID              PIC 9(09).
008300     05  PM-PROD-NAME            PIC X(60).
008400     05  PM-PROD-PRICE           PIC S9(8)V99  COMP-3.
008500     05  PM-PROD-SERIAL-NUMBER   PIC X(30).
008600     05  PM-PROD-WARRANTY-MOS    PIC 9(03).
008700     05  PM-PROD-STOCK-QTY       PIC S9(7).
008800     05  PM-PROD-MIN-STOCK-LVL   PIC 9(07).
008900     05  PM-PROD-STATUS          PIC X(12).
009000         88  PM-STATUS-ACTIVE    VALUE "ACTIVE".
009100     05  FILLER                  PIC X(05).
009200*
009300 FD  ORDER-ITEM-REQ
009400     LABEL RECORD IS STANDARD
009500     RECORD CONTAINS 61 CHARACTERS
009600     DATA RECORD IS ORDER-ITEM-REQ-REC.
009700*
009800 01  ORDER-ITEM-REQ-REC.
009900     05  OI-ITEM-ORDER-ID        PIC 9(09).
010000     05  OI-ORD-NUMBER           PIC X(16).
010100     05  OI-ORD-CUSTOMER-ID      PIC 9(09).
010200     05  OI-ORD-CREATED-DATE     PIC 9(08).
010300     05  OI-ITEM-PRODUCT-ID      PIC 9(09).
010400     05  OI-ITEM-QUANTITY        PIC 9(05).
010500     05  FILLER                  PIC X(05).
010600*
010700 FD  ORDER-OUT
010800     LABEL RECORD IS STANDARD
010900     RECORD CONTAINS 80 CHARACTERS
011000     DATA RECORD IS ORDER-OUT-REC.
011100*
011200 01  ORDER-OUT-REC.
011300     05  OO-ORD-ID               PIC 9(09).
011400     05  OO-ORD-NUMBER           PIC X(16).
011500     05  OO-ORD-CUSTOMER-ID      PIC 9(09).
011600     05  OO-ORD-STATUS           PIC X(15).
011700     05  OO-ORD-SUBTOTAL         PIC S9(8)V99  COMP-3.
011800     05  OO-ORD-VAT-AMOUNT       PIC S9(8)V99  COMP-3.
011900     05  OO-ORD-TOTAL-AMOUNT     PIC S9(8)V99  COMP-3.
012000     05  OO-ORD-CREATED-DATE     PIC 9(08).
012100     05  FILLER                  PIC X(05).
012200*
012300 FD  ORDER-ITEM-OUT
012400     LABEL RECORD IS STANDARD
012500     RECORD CONTAINS 40 CHARACTERS
012600     DATA RECORD IS ORDER-ITEM-OUT-REC.
012700*
012800 01  ORDER-ITEM-OUT-REC.
012900     05  OX-ITEM-ORDER-ID        PIC 9(09).
013000     05  OX-ITEM-PRODUCT-ID      PIC 9(09).
013100     05  OX-ITEM-QUANTITY        PIC 9(05).
013200     05  OX-ITEM-UNIT-PRICE      PIC S9(8)V99  COMP-3.
013300     05  OX-ITEM-TOTAL-PRICE     PIC S9(8)V99  COMP-3.
013400     05  FILLER                  PIC X(05).
013500*
013600 FD  PRTOUT
013700     LABEL RECORD IS OMITTED
013800     RECORD CONTAINS 132 CHARACTERS
013900     LINAGE IS 60 WITH FOOTING AT 55
014000     DATA RECORD IS PRTLINE.
014100*
014200 01  PRTLINE                     PIC X(132).
014300*
014400 FD  PRTOUTERR
014500     LABEL RECORD IS OMITTED
014600     RECORD CONTAINS 132 CHARACTERS
014700     LINAGE IS 60 WITH FOOTING AT 55
014800     DATA RECORD IS PRTLINE-ERR.
014900*
015000 01  PRTLINE-ERR                 PIC X(132).
015100*
015200 WORKING-STORAGE SECTION.
015300 77  C-PCTR                      PIC 9(02)    COMP VALUE ZERO.
015400 01  WORK-AREA.
015500     05  MORE-RECS               PIC XXX      VALUE "YES".
015600     05  ERR-SWITCH              PIC XXX      VALUE "NO".
015700     05  HOLD-SWITCH             PIC XXX      VALUE "YES".
015800     05  FILLER                  PIC X(04)    VALUE SPACES.
015900*
016000 01  RUN-COUNTERS.
016100     05  C-ERR-PCTR              PIC 9(02)    COMP VALUE ZERO.
016200     05  C-ERR-CTR               PIC 9(04)    COMP VALUE ZERO.
016300     05  GT-ORDER-CTR            PIC 9(05)    COMP VALUE ZERO.
016400     05  GT-ITEM-CTR             PIC 9(06)    COMP VALUE ZERO.
016500     05  SUB-X                   PIC 9(04)    COMP VALUE ZERO.
016600     05  PROD-TABLE-CTR          PIC 9(04)    COMP VALUE ZERO.
016700     05  FOUND-SW                PIC XXX      VALUE "NO".
016800     05  FILLER                  PIC X(04)    VALUE SPACES.
016900*
017000*    ==== IN-MEMORY PRODUCT PRICE TABLE, LOADED AT 1000-INIT ====
017100 01  PRODUCT-TABLE.
017200     05  PROD-TABLE-ENTRY OCCURS 500 TIMES.
017300         10  PT-PROD-ID          PIC 9(09).
017400         10  PT-PROD-PRICE       PIC S9(8)V99  COMP-3.
017500     05  FILLER                  PIC X(02)    VALUE SPACES.
017600*
017700*    ==== DATE-BREAKDOWN REDEFINES (SHOP STANDARD) ====
017800 01  DATE-BREAKDOWN.
017900     05  DB-CREATED-DATE         PIC 9(08).
018000     05  DB-DATE-PARTS REDEFINES DB-CREATED-DATE.
018100         10  DB-YEAR             PIC 9(04).
018200         10  DB-MONTH            PIC 9(02).
018300         10  DB-DAY              PIC 9(02).
018400     05  FILLER                  PIC X(02)    VALUE SPACES.
018500*
018600*    ==== ORDER ACCUMULATOR, SIGNED/UNSIGNED ALTERNATE VIEW ====
018700 01  ORDER-ACCUM.
018800     05  C-ORDER-TOTAL           PIC S9(9)V99  COMP-3 VALUE ZERO.
018900     05  C-ORDER-TOTAL-X REDEFINES C-ORDER-TOTAL
019000                                 PIC  9(9)V99  COMP-3.
019100     05  FILLER                  PIC X(02)    VALUE SPACES.
019200*
019300*    ==== PRODUCT KEY, NUMERIC/ALPHA ALTERNATE VIEW ====
019400 01  PRODUCT-KEY-VIEW.
019500     05  PK-PROD-ID              PIC 9(09).
019600     05  PK-PROD-ID-X REDEFINES PK-PROD-ID
019700                                 PIC X(09).
019800     05  FILLER                  PIC X(02)    VALUE SPACES.
019900*
020000 01  HOLD-AREA.
020100     05  HOLD-ITEM-ORDER-ID      PIC 9(09)    VALUE ZERO.
020200     05  HOLD-ORD-NUMBER         PIC X(16).
020300     05  HOLD-ORD-CUSTOMER-ID    PIC 9(09).
020400     05  HOLD-ORD-CREATED-DATE   PIC 9(08).
020500     05  FILLER                  PIC X(02)    VALUE SPACES.
020600*
020700 01  VAT-CONSTANTS.
020800     05  VAT-RATE                PIC V999     VALUE .150.
020900     05  VAT-DIVISOR             PIC 9V999    VALUE 1.150.
021000     05  FILLER                  PIC X(02)    VALUE SPACES.
021100*
021200 01  I-DATE.
021300     05  I-YEAR                  PIC 9(04).
021400     05  I-MONTH                 PIC 9(02).
021500     05  I-DAY                   PIC 9(02).
021600     05  FILLER                  PIC X(02)    VALUE SPACES.
021700*
021800 01  COMPANY-TITLE-LINE.
021900     05  FILLER                  PIC X(06)  VALUE "DATE:".
022000     05  O-MONTH                 PIC 99.
022100     05  FILLER                  PIC X      VALUE "/".
022200     05  O-DAY                   PIC 99.
022300     05  FILLER                  PIC X      VALUE "/".
022400     05  O-YEAR                  PIC 9(04).
022500     05  FILLER                  PIC X(38) VALUE SPACES.
022600     05  FILLER                  PIC X(28)
022700                                  VALUE "SMARTTECH - ORDER PRICING RU
022800     -                                                         "N".
022900     05  FILLER                  PIC X(38) VALUE SPACES.
023000     05  FILLER                  PIC X(06) VALUE "PAGE: ".
023100     05  O-PCTR                  PIC Z9.
023200*
023300 01  DETAIL-HEADING-LINE.
023400     05  FILLER                  PIC X(08) VALUE "STORDR01".
023500     05  FILLER                  PIC X(46) VALUE SPACES.
023600     05  FILLER                  PIC X(22) VALUE "ORDERS CREATED - DETAI
023700     -                                                          "L".
023800     05  FILLER                  PIC X(56) VALUE SPACES.
023900*
024000 01  DETAIL-COLUMN-HEADING.
024100     05  FILLER                  PIC X(03) VALUE SPACES.
024200     05  FILLER                  PIC X(11) VALUE "ORDER NUMBE".
024300     05  FILLER                  PIC X(01) VALUE "R".
024400     05  FILLER                  PIC X(06) VALUE SPACES.
024500     05  FILLER                  PIC X(08) VALUE "CUST ID".
024600     05  FILLER                  PIC X(07) VALUE SPACES.
024700     05  FILLER                  PIC X(08) VALUE "SUBTOTAL".
024800     05  FILLER                  PIC X(06) VALUE SPACES.
024900     05  FILLER                  PIC X(03) VALUE "VAT".
025000     05  FILLER                  PIC X(09) VALUE SPACES.
025100     05  FILLER                  PIC X(05) VALUE "TOTAL".
025200*
025300 01  DETAIL-LINE.
025400     05  FILLER                  PIC X(03) VALUE SPACES.
025500     05  O-ORD-NUMBER            PIC X(16).
025600     05  FILLER                  PIC X(03) VALUE SPACES.
025700     05  O-ORD-CUSTOMER-ID       PIC Z(8)9.
025800     05  FILLER                  PIC X(04) VALUE SPACES.
025900     05  O-ORD-SUBTOTAL          PIC $$,$$$,$$$.99.
026000     05  FILLER                  PIC X(03) VALUE SPACES.
026100     05  O-ORD-VAT-AMOUNT        PIC $$,$$$,$$$.99.
026200     05  FILLER                  PIC X(03) VALUE SPACES.
026300     05  O-ORD-TOTAL-AMOUNT      PIC $$,$$$,$$$.99.
026400     05  FILLER                  PIC X(19) VALUE SPACES.
026500*
026600 01  GRANDTOTAL-LINE.
026700     05  FILLER                  PIC X(15) VALUE "ORDERS CREATED:".
026800     05  O-GT-ORDER-CTR          PIC ZZ,ZZ9.
026900     05  FILLER                  PIC X(04) VALUE SPACES.
027000     05  FILLER                  PIC X(13) VALUE "ITEM LINES:".
027100     05  O-GT-ITEM-CTR           PIC ZZZ,ZZ9.
027200     05  FILLER                  PIC X(84) VALUE SPACES.
027300*
027400 01  ERROR-TITLE-LINE.
027500     05  FILLER                  PIC X(08) VALUE "STORDR01".
027600     05  FILLER                  PIC X(46) VALUE SPACES.
027700     05  FILLER                  PIC X(13) VALUE "ERROR REPORT".
027800     05  FILLER                  PIC X(65) VALUE SPACES.
027900*
028000 01  ERROR-COLUMN-HEADING.
028100     05  FILLER                  PIC X(12) VALUE "ORDER NUMBER".
028200     05  FILLER                  PIC X(60) VALUE SPACES.
028300     05  FILLER                  PIC X(17) VALUE "ERROR DESCRIPTION".
028400     05  FILLER                  PIC X(43) VALUE SPACES.
028500*
028600 01  ERROR-LINE.
028700     05  O-ERR-ORD-NUMBER        PIC X(16).
028800     05  FILLER                  PIC X(56) VALUE SPACES.
028900     05  O-ERR-MSG               PIC X(50).
029000     05  FILLER                  PIC X(10) VALUE SPACES.
029100*
029200 01  ERROR-TOTAL-LINE.
029300     05  FILLER                  PIC X(13) VALUE "TOTAL ERRORS ".
029400     05  O-ERR-CTR               PIC Z,ZZ9.
029500     05  FILLER                  PIC X(113) VALUE SPACES.
029600*
029700 PROCEDURE DIVISION.
029800*
029900 0000-STORDR01.
030000     PERFORM 1000-INIT.
030100     PERFORM 2000-MAINLINE
030200         UNTIL MORE-RECS = "NO".
030300     PERFORM 3000-CLOSING.
030400     STOP RUN.
030500*
030600 1000-INIT.
030700     MOVE FUNCTION CURRENT-DATE TO I-DATE.
030800     MOVE I-MONTH TO O-MONTH.
030900     MOVE I-DAY   TO O-DAY.
031000     MOVE I-YEAR  TO O-YEAR.
031100     OPEN INPUT  PRODUCT-MASTER.
031200     OPEN INPUT  ORDER-ITEM-REQ.
031300     OPEN OUTPUT ORDER-OUT.
031400     OPEN OUTPUT ORDER-ITEM-OUT.
031500     OPEN OUTPUT PRTOUT.
031600     OPEN OUTPUT PRTOUTERR.
031700     PERFORM 1100-LOAD-PRODUCT-TABLE
031800         UNTIL FOUND-SW = "EOF".
031900     MOVE "NO" TO FOUND-SW.
032000     PERFORM 9000-READ-ITEM.
032100     PERFORM 9900-HEADING.
032200     PERFORM 9910-ERR-HEADING.
032300*
032400 1100-LOAD-PRODUCT-TABLE.
032500     READ PRODUCT-MASTER
032600         AT END
032700             MOVE "EOF" TO FOUND-SW
032800     NOT AT END
032900         ADD 1 TO PROD-TABLE-CTR
033000         MOVE PM-PROD-ID    TO PT-PROD-ID (PROD-TABLE-CTR)
033100         MOVE PM-PROD-PRICE TO PT-PROD-PRICE (PROD-TABLE-CTR)
033200     END-READ.
033300*
033400 2000-MAINLINE.
033500     MOVE "NO" TO ERR-SWITCH.
033600     PERFORM 2100-VALIDATE-ITEM THRU 2100-EXIT.
033700     IF ERR-SWITCH = "YES"
033800         PERFORM 2900-ERROR-PRT
033900     ELSE
034000         PERFORM 2150-BREAK-CHECK
034100         PERFORM 2200-CALCS
034200     END-IF.
034300     PERFORM 9000-READ-ITEM.
034400*
034500 2100-VALIDATE-ITEM.
034600     IF OI-ITEM-QUANTITY NOT NUMERIC OR OI-ITEM-QUANTITY = ZERO
034700         MOVE "YES" TO ERR-SWITCH
034800         MOVE "ITEM QUANTITY MUST BE NUMERIC AND NON-ZERO."
034900             TO O-ERR-MSG
035000         GO TO 2100-EXIT
035100     END-IF.
035200     PERFORM 2110-SEARCH-PRODUCT.
035300     IF FOUND-SW = "NO"
035400         MOVE "YES" TO ERR-SWITCH
035500         MOVE "PRODUCT ID NOT FOUND ON PRODUCT MASTER."
035600             TO O-ERR-MSG
035700     END-IF.
035800 2100-EXIT.
035900     EXIT.
036000*
036100 2110-SEARCH-PRODUCT.
036200     MOVE "NO" TO FOUND-SW.
036300     MOVE ZERO TO SUB-X.
036400     PERFORM 2111-SEARCH-LOOP
036500         VARYING SUB-X FROM 1 BY 1
036600             UNTIL SUB-X > PROD-TABLE-CTR OR FOUND-SW = "YES".
036700*
036800 2111-SEARCH-LOOP.
036900     IF PT-PROD-ID (SUB-X) = OI-ITEM-PRODUCT-ID
037000         MOVE "YES" TO FOUND-SW
037100         MOVE PT-PROD-PRICE (SUB-X) TO OX-ITEM-UNIT-PRICE
037200     END-IF.
037300*
037400 2150-BREAK-CHECK.
037500     IF HOLD-SWITCH = "YES"
037600         MOVE OI-ITEM-ORDER-ID    TO HOLD-ITEM-ORDER-ID
037700         MOVE OI-ORD-NUMBER       TO HOLD-ORD-NUMBER
037800         MOVE OI-ORD-CUSTOMER-ID  TO HOLD-ORD-CUSTOMER-ID
037900         MOVE OI-ORD-CREATED-DATE TO HOLD-ORD-CREATED-DATE
038000         MOVE "NO" TO HOLD-SWITCH
038100     END-IF.
038200     IF OI-ITEM-ORDER-ID NOT EQUAL TO HOLD-ITEM-ORDER-ID
038300         PERFORM 2300-FINALIZE-ORDER
038400         MOVE OI-ITEM-ORDER-ID    TO HOLD-ITEM-ORDER-ID
038500         MOVE OI-ORD-NUMBER       TO HOLD-ORD-NUMBER
038600         MOVE OI-ORD-CUSTOMER-ID  TO HOLD-ORD-CUSTOMER-ID
038700         MOVE OI-ORD-CREATED-DATE TO HOLD-ORD-CREATED-DATE
038800     END-IF.
038900*
039000 2200-CALCS.
039100     COMPUTE OX-ITEM-TOTAL-PRICE ROUNDED =
039200         OX-ITEM-UNIT-PRICE * OI-ITEM-QUANTITY.
039300     MOVE OI-ITEM-ORDER-ID   TO OX-ITEM-ORDER-ID.
039400     MOVE OI-ITEM-PRODUCT-ID TO OX-ITEM-PRODUCT-ID.
039500     MOVE OI-ITEM-QUANTITY   TO OX-ITEM-QUANTITY.
039600     WRITE ORDER-ITEM-OUT-REC.
039700     ADD OX-ITEM-TOTAL-PRICE TO C-ORDER-TOTAL.
039800     ADD 1 TO GT-ITEM-CTR.
039900*
040000 2300-FINALIZE-ORDER.
040100     COMPUTE OO-ORD-SUBTOTAL ROUNDED =
040200         C-ORDER-TOTAL / VAT-DIVISOR.
040300     COMPUTE OO-ORD-VAT-AMOUNT =
040400         C-ORDER-TOTAL - OO-ORD-SUBTOTAL.
040500     MOVE C-ORDER-TOTAL         TO OO-ORD-TOTAL-AMOUNT.
040600     MOVE HOLD-ITEM-ORDER-ID    TO OO-ORD-ID.
040700     MOVE HOLD-ORD-NUMBER       TO OO-ORD-NUMBER.
040800     MOVE HOLD-ORD-CUSTOMER-ID  TO OO-ORD-CUSTOMER-ID.
040900     MOVE HOLD-ORD-CREATED-DATE TO OO-ORD-CREATED-DATE.
041000     MOVE "PENDING"             TO OO-ORD-STATUS.
041100     WRITE ORDER-OUT-REC.
041200     PERFORM 2400-DETAIL-OUTPUT.
041300     ADD 1 TO GT-ORDER-CTR.
041400     MOVE ZERO TO C-ORDER-TOTAL.
041500*
041600 2400-DETAIL-OUTPUT.
041700     MOVE OO-ORD-NUMBER          TO O-ORD-NUMBER.
041800     MOVE OO-ORD-CUSTOMER-ID     TO O-ORD-CUSTOMER-ID.
041900     MOVE OO-ORD-SUBTOTAL        TO O-ORD-SUBTOTAL.
042000     MOVE OO-ORD-VAT-AMOUNT      TO O-ORD-VAT-AMOUNT.
042100     MOVE OO-ORD-TOTAL-AMOUNT    TO O-ORD-TOTAL-AMOUNT.
042200     WRITE PRTLINE FROM DETAIL-LINE
042300         AFTER ADVANCING 2 LINES
042400             AT EOP
042500                 PERFORM 9900-HEADING.
042600*
042700 2900-ERROR-PRT.
042800     MOVE OI-ORD-NUMBER TO O-ERR-ORD-NUMBER.
042900     WRITE PRTLINE-ERR FROM ERROR-LINE
043000         AFTER ADVANCING 2 LINES
043100             AT EOP
043200                 PERFORM 9910-ERR-HEADING.
043300     ADD 1 TO C-ERR-CTR.
043400*
043500 3000-CLOSING.
043600     IF HOLD-SWITCH = "NO"
043700         PERFORM 2300-FINALIZE-ORDER
043800     END-IF.
043900     MOVE GT-ORDER-CTR TO O-GT-ORDER-CTR.
044000     MOVE GT-ITEM-CTR  TO O-GT-ITEM-CTR.
044100     WRITE PRTLINE FROM GRANDTOTAL-LINE
044200         AFTER ADVANCING 3 LINES.
044300     MOVE C-ERR-CTR TO O-ERR-CTR.
044400     WRITE PRTLINE-ERR FROM ERROR-TOTAL-LINE
044500         AFTER ADVANCING 3 LINES.
044600     CLOSE PRODUCT-MASTER
044700           ORDER-ITEM-REQ
044800           ORDER-OUT
044900           ORDER-ITEM-OUT
045000           PRTOUT
045100           PRTOUTERR.
045200*
045300 9000-READ-ITEM.
045400     READ ORDER-ITEM-REQ
045500         AT END
045600             MOVE "NO" TO MORE-RECS.
045700*
045800 9900-HEADING.
045900     ADD 1 TO C-PCTR.
046000     MOVE C-PCTR TO O-PCTR.
046100     WRITE PRTLINE FROM COMPANY-TITLE-LINE
046200         AFTER ADVANCING PAGE.
046300     WRITE PRTLINE FROM DETAIL-HEADING-LINE
046400         AFTER ADVANCING 1 LINE.
046500     WRITE PRTLINE FROM DETAIL-COLUMN-HEADING
046600         AFTER ADVANCING 2 LINES.
046700*
046800 9910-ERR-HEADING.
046900     ADD 1 TO C-ERR-PCTR.
047000     WRITE PRTLINE-ERR FROM COMPANY-TITLE-LINE
047100         AFTER ADVANCING PAGE.
047200     WRITE PRTLINE-ERR FROM ERROR-TITLE-LINE
047300         AFTER ADVANCING 1 LINE.
047400     WRITE PRTLINE-ERR FROM ERROR-COLUMN-HEADING
047500         AFTER ADVANCING 2 LINES.
