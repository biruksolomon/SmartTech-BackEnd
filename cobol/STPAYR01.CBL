000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    STPAYR01.
000300 AUTHOR.        R J WOZNICKI.
000400 INSTALLATION.  SMARTTECH EDP DEPT.
000500 DATE-WRITTEN.  JULY 1985.
000600 DATE-COMPILED.
000700 SECURITY.      SMARTTECH INTERNAL USE ONLY.
000800*
000900*****************************************************************
001000*  STPAYR01 -- PAYMENT RECONCILIATION AND CUSTOMER RE-TIER RUN   *
001100*  SUMS SUCCESSFUL PAYMENTS AGAINST EACH ORDER ON THE PAYMENT     *
001200*  EXTRACT.  ORDERS PAID IN FULL ARE CONFIRMED AND THEIR          *
001300*  CUSTOMER IS RE-TIERED AGAINST THE STANDING PURCHASE TOTAL.     *
001400*****************************************************************
001500*
001600*****************************************************************
001700*                     C H A N G E   L O G                       *
001800*-----------------------------------------------------------------
001900* DATE-WRITTEN  RJW  ORIGINAL CODING - ORDER-LEVEL RECONCILE ONLY.
002000* 02/14/87      RJW  ADDED CUSTOMER RE-TIER ON CONFIRM.
002100* 08/30/88      KLT  RAISED ORDER/CUSTOMER TABLE SIZE TO 2000.
002200* 05/17/91      DMH  CR-1177 - OVERPAYMENT NOW COUNTS AS PAID-IN-FULL.
002300* 12/01/94      DMH  CR-1340 - CUSTOMER TABLE REWRITTEN EVERY RUN.
002400* 03/11/97      PBS  CR-1487 - PAYMENT STATUS OTHER THAN SUCCESS
002500*               PBS  EXCLUDED FROM THE PAID-TO-DATE ACCUMULATOR.
002600* 01/25/99      PBS  Y2K -- ORD-CREATED-DATE FIELDS VERIFIED 4-DIGIT
002700*               PBS  CENTURY; NO PROGRAM CHANGE REQUIRED.
002800* 10/04/02      GTN  CR-1733 - RECONCILE REPORT ADDED FOR AUDIT TRAIL.
002900* 06/19/05      GTN  CR-1849 - TIER RE-EVALUATION MADE IDEMPOTENT
003000*               GTN  PER FINANCE REQUEST - NO-OP WHEN TIER UNCHANGED.
003100* 03/03/08      GTN  CR-1870 - RECORD CONTAINS RECHECKED AGAINST
003200*               GTN  FIELD LISTS -- PAYMENT REQUEST WAS 71 (SHOULD
003300*               GTN  BE 79), ORDER MASTER/OUT WERE 92 (SHOULD BE
003400*               GTN  80), CUSTOMER MASTER/OUT WERE 141 (SHOULD BE
003500*               GTN  146, FILLER COUNTS).  ALL FIVE CORRECTED.
003600* 03/17/08      GTN  CR-1879 - PAGE COUNTER (C-PCTR) MOVED FROM A
003700*               GTN  05-LEVEL UNDER RUN-COUNTERS TO ITS OWN 77-LEVEL
003800*               GTN  ITEM PER THE SHOP STANDARD FOR STANDALONE
003900*               GTN  COUNTERS.
004000*****************************************************************
004100*
004200 ENVIRONMENT DIVISION.
004300 CONFIGURATION SECTION.
004400 SPECIAL-NAMES.
004500     C01 IS TOP-OF-FORM
004600     CLASS VALID-ALPHA-CODE IS "A" THRU "Z"
004700     UPSI-0 ON STATUS IS RERUN-REQUESTED
004800            OFF STATUS IS NORMAL-RUN.
004900 INPUT-OUTPUT SECTION.
005000 FILE-CONTROL.
005100     SELECT PAYMENT-REQ
005200         ASSIGN TO STPAYIN
005300         ORGANIZATION IS LINE SEQUENTIAL.
005400     SELECT ORDER-MASTER
005500         ASSIGN TO STORDMST
005600         ORGANIZATION IS LINE SEQUENTIAL.
005700     SELECT CUSTOMER-MASTER
005800         ASSIGN TO STCUSMST
005900         ORGANIZATION IS LINE SEQUENTIAL.
006000     SELECT ORDER-OUT
006100         ASSIGN TO STORDOUT
006200         ORGANIZATION IS LINE SEQUENTIAL.
006300     SELECT CUSTOMER-OUT
006400         ASSIGN TO STCUSOUT
006500         ORGANIZATION IS LINE SEQUENTIAL.
006600     SELECT PRTOUT
006700         ASSIGN TO STPAYPRT
006800         ORGANIZATION IS RECORD SEQUENTIAL.
006900*
007000 DATA DIVISION.
007100 FILE SECTION.
007200*
007300 FD  PAYMENT-REQ
007400     LABEL RECORD IS STANDARD
007500     RECORD CONTAINS 79 CHARACTERS
007600     DATA RECORD IS PAYMENT-REQ-REC.
007700*
007800 01  PAYMENT-REQ-REC.
007900     05  PY-PAY-ID                PIC 9(09).
008000     05  PY-PAY-REFERENCE         PIC X(40).
008100     05  PY-PAY-ORDER-ID          PIC 9(09).
008200     05  PY-PAY-AMOUNT            PIC S9(8)V99  COMP-3.
008300     05  PY-PAY-STATUS            PIC X(10).
008400         88  PY-STATUS-SUCCESS    VALUE "SUCCESS".
008500     05  FILLER                   PIC X(05).
008600*
008700 FD  ORDER-MASTER
008800     LABEL RECORD IS STANDARD
008900     RECORD CONTAINS 80 CHARACTERS
009000     DATA RECORD IS ORDER-MASTER-REC.
009100*
009200 01  ORDER-MASTER-REC.
009300     05  OM-ORD-ID                PIC 9(09).
009400     05  OM-ORD-NUMBER            PIC X(16).
009500     05  OM-ORD-CUSTOMER-ID       PIC 9(09).
009600     05  OM-ORD-STATUS            PIC X(15).
009700     05  OM-ORD-SUBTOTAL          PIC S9(8)V99  COMP-3.
009800     05  OM-ORD-VAT-AMOUNT        PIC S9(8)V99  COMP-3.
009900     05  OM-ORD-TOTAL-AMOUNT      PIC S9(8)V99  COMP-3.
010000     05  OM-ORD-CREATED-DATE      PIC 9(08).
010100     05  FILLER                   PIC X(05).
010200*
010300 FD  CUSTOMER-MASTER
010400     LABEL RECORD IS STANDARD
010500     RECORD CONTAINS 146 CHARACTERS
010600     DATA RECORD IS CUSTOMER-MASTER-REC.
010700*
010800 01  CUSTOMER-MASTER-REC.
010900     05  CM-CUST-ID               PIC 9(09).
011000     05  CM-CUST-FIRST-NAME       PIC X(30).
011100     05  CM-CUST-LAST-NAME        PIC X(30).
011200     05  CM-CUST-EMAIL            PIC X(60).
011300     05  CM-CUST-TOTAL-PURCH      PIC S9(8)V99  COMP-3.
011400     05  CM-CUST-TIER             PIC X(06).
011500     05  FILLER                   PIC X(05).
011600*
011700 FD  ORDER-OUT
011800     LABEL RECORD IS STANDARD
011900     RECORD CONTAINS 80 CHARACTERS
012000     DATA RECORD IS ORDER-OUT-REC.
012100*
012200 01  ORDER-OUT-REC.
012300     05  OO-ORD-ID                PIC 9(09).
012400     05  OO-ORD-NUMBER            PIC X(16).
012500     05  OO-ORD-CUSTOMER-ID       PIC 9(09).
012600     05  OO-ORD-STATUS            PIC X(15).
012700     05  OO-ORD-SUBTOTAL          PIC S9(8)V99  COMP-3.
012800     05  OO-ORD-VAT-AMOUNT        PIC S9(8)V99  COMP-3.
012900     05  OO-ORD-TOTAL-AMOUNT      PIC S9(8)V99  COMP-3.
013000     05  OO-ORD-CREATED-DATE      PIC 9(08).
013100     05  FILLER                   PIC X(05).
013200*
013300 FD  CUSTOMER-OUT
013400     LABEL RECORD IS STANDARD
013500     RECORD CONTAINS 146 CHARACTERS
013600     DATA RECORD IS CUSTOMER-OUT-REC.
013700*
013800 01  CUSTOMER-OUT-REC.
013900     05  CO-CUST-ID               PIC 9(09).
014000     05  CO-CUST-FIRST-NAME       PIC X(30).
014100     05  CO-CUST-LAST-NAME        PIC X(30).
014200     05  CO-CUST-EMAIL            PIC X(60).
014300     05  CO-CUST-TOTAL-PURCH      PIC S9(8)V99  COMP-3.
014400     05  CO-CUST-TIER             PIC X(06).
014500     05  FILLER                   PIC X(05).
014600*
014700 FD  PRTOUT
014800     LABEL RECORD IS OMITTED
014900     RECORD CONTAINS 132 CHARACTERS
015000     LINAGE IS 60 WITH FOOTING AT 55
015100     DATA RECORD IS PRTLINE.
015200*
015300 01  PRTLINE                      PIC X(132).
015400*
015500 WORKING-STORAGE SECTION.
015550 77  C-PCTR                       PIC 9(02)    COMP VALUE ZERO.
015600 01  WORK-AREA.
015700     05  MORE-RECS                PIC XXX      VALUE "YES".
015800     05  HOLD-SWITCH              PIC XXX      VALUE "YES".
015900     05  FOUND-SW                 PIC XXX      VALUE "NO".
016000     05  LOAD-SW                  PIC XXX      VALUE "NO".
016100     05  FILLER                   PIC X(04)    VALUE SPACES.
016200*
016300 01  RUN-COUNTERS.
016500     05  GT-CONFIRM-CTR           PIC 9(05)    COMP VALUE ZERO.
016600     05  GT-RETIER-CTR            PIC 9(05)    COMP VALUE ZERO.
016700     05  SUB-X                    PIC 9(04)    COMP VALUE ZERO.
016800     05  ORD-TABLE-CTR            PIC 9(04)    COMP VALUE ZERO.
016900     05  CUS-TABLE-CTR            PIC 9(04)    COMP VALUE ZERO.
017000     05  HOLD-ORDER-SUB           PIC 9(04)    COMP VALUE ZERO.
017100     05  HOLD-CUST-SUB            PIC 9(04)    COMP VALUE ZERO.
017200*
017300     05  C-TOTAL-PAID             PIC S9(8)V99 COMP-3 VALUE ZERO.
017400     05  C-TOTAL-PAID-X REDEFINES C-TOTAL-PAID
017500                                  PIC  9(8)V99 COMP-3.
017600     05  FILLER                   PIC X(04)    VALUE SPACES.
017700*
017800*    ==== IN-MEMORY ORDER LOOKUP/REWRITE TABLE ====
017900 01  ORDER-TABLE.
018000     05  ORD-TABLE-ENTRY OCCURS 2000 TIMES.
018100         10  OT-ORD-ID            PIC 9(09).
018200         10  OT-ORD-NUMBER        PIC X(16).
018300         10  OT-ORD-CUSTOMER-ID   PIC 9(09).
018400         10  OT-ORD-STATUS        PIC X(15).
018500         10  OT-ORD-SUBTOTAL      PIC S9(8)V99  COMP-3.
018600         10  OT-ORD-VAT-AMOUNT    PIC S9(8)V99  COMP-3.
018700         10  OT-ORD-TOTAL-AMOUNT  PIC S9(8)V99  COMP-3.
018800         10  OT-ORD-CREATED-DATE  PIC 9(08).
018900     05  FILLER                   PIC X(02)    VALUE SPACES.
019000*
019100*    ==== IN-MEMORY CUSTOMER LOOKUP/REWRITE TABLE ====
019200 01  CUSTOMER-TABLE.
019300     05  CUS-TABLE-ENTRY OCCURS 2000 TIMES.
019400         10  CT-CUST-ID           PIC 9(09).
019500         10  CT-CUST-FIRST-NAME   PIC X(30).
019600         10  CT-CUST-LAST-NAME    PIC X(30).
019700         10  CT-CUST-EMAIL        PIC X(60).
019800         10  CT-CUST-TOTAL-PURCH  PIC S9(8)V99  COMP-3.
019900         10  CT-CUST-TIER         PIC X(06).
020000     05  FILLER                   PIC X(02)    VALUE SPACES.
020100*
020200*    ==== DATE-BREAKDOWN REDEFINES (SHOP STANDARD) ====
020300 01  DATE-BREAKDOWN.
020400     05  DB-CREATED-DATE          PIC 9(08).
020500     05  DB-DATE-PARTS REDEFINES DB-CREATED-DATE.
020600         10  DB-YEAR              PIC 9(04).
020700         10  DB-MONTH             PIC 9(02).
020800         10  DB-DAY               PIC 9(02).
020900     05  FILLER                   PIC X(02)    VALUE SPACES.
021000*
021100*    ==== ORDER KEY, NUMERIC/ALPHA ALTERNATE VIEW ====
021200 01  ORDER-KEY-VIEW.
021300     05  OK-ORD-ID                PIC 9(09).
021400     05  OK-ORD-ID-X REDEFINES OK-ORD-ID
021500                                  PIC X(09).
021600     05  FILLER                   PIC X(02)    VALUE SPACES.
021700*
021800 01  HOLD-AREA.
021900     05  HOLD-PAY-ORDER-ID        PIC 9(09)    VALUE ZERO.
022000     05  FILLER                   PIC X(02)    VALUE SPACES.
022100*
022200 01  I-DATE.
022300     05  I-YEAR                   PIC 9(04).
022400     05  I-MONTH                  PIC 9(02).
022500     05  I-DAY                    PIC 9(02).
022600     05  FILLER                   PIC X(02)    VALUE SPACES.
022700*
022800 01  COMPANY-TITLE-LINE.
022900     05  FILLER                   PIC X(06) VALUE "DATE:".
023000     05  O-MONTH                  PIC 99.
023100     05  FILLER                   PIC X     VALUE "/".
023200     05  O-DAY                    PIC 99.
023300     05  FILLER                   PIC X     VALUE "/".
023400     05  O-YEAR                   PIC 9(04).
023500     05  FILLER                   PIC X(35) VALUE SPACES.
023600     05  FILLER                   PIC X(35)
023700                                   VALUE "SMARTTECH - PAYMENT RECONCILE".
023800     05  FILLER                   PIC X(34) VALUE SPACES.
023900     05  FILLER                   PIC X(06) VALUE "PAGE: ".
024000     05  O-PCTR                   PIC Z9.
024100*
024200 01  DETAIL-COLUMN-HEADING.
024300     05  FILLER                   PIC X(03) VALUE SPACES.
024400     05  FILLER                   PIC X(11) VALUE "ORDER NUMBE".
024500     05  FILLER                   PIC X(01) VALUE "R".
024600     05  FILLER                   PIC X(05) VALUE SPACES.
024700     05  FILLER                   PIC X(08) VALUE "PAID TO ".
024800     05  FILLER                   PIC X(04) VALUE "DATE".
024900     05  FILLER                   PIC X(06) VALUE SPACES.
025000     05  FILLER                   PIC X(13) VALUE "ORDER TOTAL".
025100     05  FILLER                   PIC X(06) VALUE SPACES.
025200     05  FILLER                   PIC X(06) VALUE "STATUS".
025300     05  FILLER                   PIC X(63) VALUE SPACES.
025400*
025500 01  DETAIL-LINE.
025600     05  FILLER                   PIC X(03) VALUE SPACES.
025700     05  O-ORD-NUMBER             PIC X(16).
025800     05  FILLER                   PIC X(03) VALUE SPACES.
025900     05  O-TOTAL-PAID             PIC $$,$$$,$$$.99.
026000     05  FILLER                   PIC X(04) VALUE SPACES.
026100     05  O-ORD-TOTAL              PIC $$,$$$,$$$.99.
026200     05  FILLER                   PIC X(04) VALUE SPACES.
026300     05  O-ORD-STATUS             PIC X(15).
026400     05  FILLER                   PIC X(56) VALUE SPACES.
026500*
026600 01  GRANDTOTAL-LINE.
026700     05  FILLER                   PIC X(20) VALUE "ORDERS CONFIRMED:".
026800     05  O-GT-CONFIRM-CTR         PIC ZZ,ZZ9.
026900     05  FILLER                   PIC X(04) VALUE SPACES.
027000     05  FILLER                   PIC X(18) VALUE "CUSTOMERS RE-TIERED:".
027100     05  O-GT-RETIER-CTR          PIC ZZ,ZZ9.
027200     05  FILLER                   PIC X(78) VALUE SPACES.
027300*
027400 PROCEDURE DIVISION.
027500*
027600 0000-STPAYR01.
027700     PERFORM 1000-INIT.
027800     PERFORM 2000-MAINLINE
027900         UNTIL MORE-RECS = "NO".
028000     PERFORM 3000-CLOSING.
028100     STOP RUN.
028200*
028300 1000-INIT.
028400     MOVE FUNCTION CURRENT-DATE TO I-DATE.
028500     MOVE I-MONTH TO O-MONTH.
028600     MOVE I-DAY   TO O-DAY.
028700     MOVE I-YEAR  TO O-YEAR.
028800     OPEN INPUT  PAYMENT-REQ.
028900     OPEN INPUT  ORDER-MASTER.
029000     OPEN INPUT  CUSTOMER-MASTER.
029100     OPEN OUTPUT ORDER-OUT.
029200     OPEN OUTPUT CUSTOMER-OUT.
029300     OPEN OUTPUT PRTOUT.
029400     MOVE "NO" TO LOAD-SW.
029500     PERFORM 1100-LOAD-ORDER-TABLE
029600         UNTIL LOAD-SW = "EOF".
029700     MOVE "NO" TO LOAD-SW.
029800     PERFORM 1200-LOAD-CUSTOMER-TABLE
029900         UNTIL LOAD-SW = "EOF".
030000     PERFORM 9000-READ-PAYMENT.
030100     PERFORM 9900-HEADING.
030200*
030300 1100-LOAD-ORDER-TABLE.
030400     READ ORDER-MASTER
030500         AT END
030600             MOVE "EOF" TO LOAD-SW
030700     NOT AT END
030800         ADD 1 TO ORD-TABLE-CTR
030900         MOVE OM-ORD-ID           TO OT-ORD-ID (ORD-TABLE-CTR)
031000         MOVE OM-ORD-NUMBER       TO OT-ORD-NUMBER (ORD-TABLE-CTR)
031100         MOVE OM-ORD-CUSTOMER-ID  TO OT-ORD-CUSTOMER-ID (ORD-TABLE-CTR)
031200         MOVE OM-ORD-STATUS       TO OT-ORD-STATUS (ORD-TABLE-CTR)
031300         MOVE OM-ORD-SUBTOTAL     TO OT-ORD-SUBTOTAL (ORD-TABLE-CTR)
031400         MOVE OM-ORD-VAT-AMOUNT   TO OT-ORD-VAT-AMOUNT (ORD-TABLE-CTR)
031500         MOVE OM-ORD-TOTAL-AMOUNT TO OT-ORD-TOTAL-AMOUNT (ORD-TABLE-CTR)
031600         MOVE OM-ORD-CREATED-DATE TO OT-ORD-CREATED-DATE (ORD-TABLE-CTR)
031700     END-READ.
031800*
031900 1200-LOAD-CUSTOMER-TABLE.
032000     READ CUSTOMER-MASTER
032100         AT END
032200             MOVE "EOF" TO LOAD-SW
032300     NOT AT END
032400         ADD 1 TO CUS-TABLE-CTR
032500         MOVE CM-CUST-ID          TO CT-CUST-ID (CUS-TABLE-CTR)
032600         MOVE CM-CUST-FIRST-NAME  TO CT-CUST-FIRST-NAME (CUS-TABLE-CTR)
032700         MOVE CM-CUST-LAST-NAME   TO CT-CUST-LAST-NAME (CUS-TABLE-CTR)
032800         MOVE CM-CUST-EMAIL       TO CT-CUST-EMAIL (CUS-TABLE-CTR)
032900         MOVE CM-CUST-TOTAL-PURCH TO CT-CUST-TOTAL-PURCH (CUS-TABLE-CTR)
033000         MOVE CM-CUST-TIER        TO CT-CUST-TIER (CUS-TABLE-CTR)
033100     END-READ.
033200*
033300 2000-MAINLINE.
033400     PERFORM 2100-BREAK-CHECK.
033500     IF PY-STATUS-SUCCESS
033600         ADD PY-PAY-AMOUNT TO C-TOTAL-PAID
033700     END-IF.
033800     PERFORM 9000-READ-PAYMENT.
033900*
034000 2100-BREAK-CHECK.
034100     IF HOLD-SWITCH = "YES"
034200         MOVE PY-PAY-ORDER-ID TO HOLD-PAY-ORDER-ID
034300         MOVE "NO" TO HOLD-SWITCH
034400     END-IF.
034500     IF PY-PAY-ORDER-ID NOT EQUAL TO HOLD-PAY-ORDER-ID
034600         PERFORM 2300-CONFIRM
034700         MOVE PY-PAY-ORDER-ID TO HOLD-PAY-ORDER-ID
034800         MOVE ZERO TO C-TOTAL-PAID
034900     END-IF.
035000*
035100 2300-CONFIRM.
035200     PERFORM 2310-SEARCH-ORDER.
035300     IF FOUND-SW = "YES"
035400         IF C-TOTAL-PAID >= OT-ORD-TOTAL-AMOUNT (HOLD-ORDER-SUB)
035500             MOVE "CONFIRMED" TO OT-ORD-STATUS (HOLD-ORDER-SUB)
035600             ADD 1 TO GT-CONFIRM-CTR
035700             PERFORM 2500-RETIER-CUSTOMER
035800             PERFORM 2400-DETAIL-OUTPUT
035900         END-IF
036000     END-IF.
036100*
036200 2310-SEARCH-ORDER.
036300     MOVE "NO" TO FOUND-SW.
036400     MOVE ZERO TO SUB-X.
036500     PERFORM 2311-SEARCH-LOOP
036600         VARYING SUB-X FROM 1 BY 1
036700             UNTIL SUB-X > ORD-TABLE-CTR OR FOUND-SW = "YES".
036800*
036900 2311-SEARCH-LOOP.
037000     IF OT-ORD-ID (SUB-X) = HOLD-PAY-ORDER-ID
037100         MOVE "YES" TO FOUND-SW
037200         MOVE SUB-X TO HOLD-ORDER-SUB
037300     END-IF.
037400*
037500 2500-RETIER-CUSTOMER.
037600     PERFORM 2510-SEARCH-CUSTOMER.
037700     IF FOUND-SW = "YES"
037800         EVALUATE TRUE
037900             WHEN CT-CUST-TOTAL-PURCH (HOLD-CUST-SUB) >= 500000.00
038000                 IF CT-CUST-TIER (HOLD-CUST-SUB) NOT = "DIAMND"
038100                     MOVE "DIAMND" TO CT-CUST-TIER (HOLD-CUST-SUB)
038200                     ADD 1 TO GT-RETIER-CTR
038300                 END-IF
038400             WHEN CT-CUST-TOTAL-PURCH (HOLD-CUST-SUB) >= 150000.00
038500                 IF CT-CUST-TIER (HOLD-CUST-SUB) NOT = "GOLD"
038600                     MOVE "GOLD"   TO CT-CUST-TIER (HOLD-CUST-SUB)
038700                     ADD 1 TO GT-RETIER-CTR
038800                 END-IF
038900             WHEN CT-CUST-TOTAL-PURCH (HOLD-CUST-SUB) >= 50000.00
039000                 IF CT-CUST-TIER (HOLD-CUST-SUB) NOT = "SILVER"
039100                     MOVE "SILVER" TO CT-CUST-TIER (HOLD-CUST-SUB)
039200                     ADD 1 TO GT-RETIER-CTR
039300                 END-IF
039400             WHEN OTHER
039500                 IF CT-CUST-TIER (HOLD-CUST-SUB) NOT = "BRONZE"
039600                     MOVE "BRONZE" TO CT-CUST-TIER (HOLD-CUST-SUB)
039700                     ADD 1 TO GT-RETIER-CTR
039800                 END-IF
039900         END-EVALUATE
040000     END-IF.
040100*
040200 2510-SEARCH-CUSTOMER.
040300     MOVE "NO" TO FOUND-SW.
040400     MOVE ZERO TO SUB-X.
040500     PERFORM 2511-SEARCH-LOOP
040600         VARYING SUB-X FROM 1 BY 1
040700             UNTIL SUB-X > CUS-TABLE-CTR OR FOUND-SW = "YES".
040800*
040900 2511-SEARCH-LOOP.
041000     IF CT-CUST-ID (SUB-X) = OT-ORD-CUSTOMER-ID (HOLD-ORDER-SUB)
041100         MOVE "YES" TO FOUND-SW
041200         MOVE SUB-X TO HOLD-CUST-SUB
041300     END-IF.
041400*
041500 2400-DETAIL-OUTPUT.
041600     MOVE OT-ORD-NUMBER (HOLD-ORDER-SUB)      TO O-ORD-NUMBER.
041700     MOVE C-TOTAL-PAID                        TO O-TOTAL-PAID.
041800     MOVE OT-ORD-TOTAL-AMOUNT (HOLD-ORDER-SUB) TO O-ORD-TOTAL.
041900     MOVE OT-ORD-STATUS (HOLD-ORDER-SUB)      TO O-ORD-STATUS.
042000     WRITE PRTLINE FROM DETAIL-LINE
042100         AFTER ADVANCING 2 LINES
042200             AT EOP
042300                 PERFORM 9900-HEADING.
042400*
042500 3000-CLOSING.
042600     IF HOLD-SWITCH = "NO"
042700         PERFORM 2300-CONFIRM
042800     END-IF.
042900     MOVE ZERO TO SUB-X.
043000     PERFORM 3100-WRITE-ORDERS
043100         VARYING SUB-X FROM 1 BY 1
043200             UNTIL SUB-X > ORD-TABLE-CTR.
043300     MOVE ZERO TO SUB-X.
043400     PERFORM 3200-WRITE-CUSTOMERS
043500         VARYING SUB-X FROM 1 BY 1
043600             UNTIL SUB-X > CUS-TABLE-CTR.
043700     MOVE GT-CONFIRM-CTR TO O-GT-CONFIRM-CTR.
043800     MOVE GT-RETIER-CTR  TO O-GT-RETIER-CTR.
043900     WRITE PRTLINE FROM GRANDTOTAL-LINE
044000         AFTER ADVANCING 3 LINES.
044100     CLOSE PAYMENT-REQ
044200           ORDER-MASTER
044300           CUSTOMER-MASTER
044400           ORDER-OUT
044500           CUSTOMER-OUT
044600           PRTOUT.
044700*
044800 3100-WRITE-ORDERS.
044900     MOVE OT-ORD-ID (SUB-X)           TO OO-ORD-ID.
045000     MOVE OT-ORD-NUMBER (SUB-X)       TO OO-ORD-NUMBER.
045100     MOVE OT-ORD-CUSTOMER-ID (SUB-X)  TO OO-ORD-CUSTOMER-ID.
045200     MOVE OT-ORD-STATUS (SUB-X)       TO OO-ORD-STATUS.
045300     MOVE OT-ORD-SUBTOTAL (SUB-X)     TO OO-ORD-SUBTOTAL.
045400     MOVE OT-ORD-VAT-AMOUNT (SUB-X)   TO OO-ORD-VAT-AMOUNT.
045500     MOVE OT-ORD-TOTAL-AMOUNT (SUB-X) TO OO-ORD-TOTAL-AMOUNT.
045600     MOVE OT-ORD-CREATED-DATE (SUB-X) TO OO-ORD-CREATED-DATE.
045700     WRITE ORDER-OUT-REC.
045800*
045900 3200-WRITE-CUSTOMERS.
046000     MOVE CT-CUST-ID (SUB-X)          TO CO-CUST-ID.
046100     MOVE CT-CUST-FIRST-NAME (SUB-X)  TO CO-CUST-FIRST-NAME.
046200     MOVE CT-CUST-LAST-NAME (SUB-X)   TO CO-CUST-LAST-NAME.
046300     MOVE CT-CUST-EMAIL (SUB-X)       TO CO-CUST-EMAIL.
046400     MOVE CT-CUST-TOTAL-PURCH (SUB-X) TO CO-CUST-TOTAL-PURCH.
046500     MOVE CT-CUST-TIER (SUB-X)        TO CO-CUST-TIER.
046600     WRITE CUSTOMER-OUT-REC.
046700*
046800 9000-READ-PAYMENT.
046900     READ PAYMENT-REQ
047000         AT END
047100             MOVE "NO" TO MORE-RECS.
047200*
047300 9900-HEADING.
047400     ADD 1 TO C-PCTR.
047500     MOVE C-PCTR TO O-PCTR.
047600     WRITE PRTLINE FROM COMPANY-TITLE-LINE
047700         AFTER ADVANCING PAGE.
047800     WRITE PRTLINE FROM DETAIL-COLUMN-HEADING
047900         AFTER ADVANCING 2 LINES.
