000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    STSALR01.
000300 AUTHOR.        R J WOZNICKI.
000400 INSTALLATION.  SMARTTECH EDP DEPT.
000500 DATE-WRITTEN.  FEBRUARY 1986.
000600 DATE-COMPILED.
000700 SECURITY.      SMARTTECH INTERNAL USE ONLY.
000800*
000900*****************************************************************
001000*  STSALR01 -- SALES REPORT, DATE RANGE                          *
001100*  SUMS REVENUE AND VAT FOR ALL DELIVERED ORDERS WHOSE CREATED   *
001200*  DATE FALLS WITHIN THE REQUESTED RANGE, READ FROM A CONTROL    *
001300*  CARD.  DETAIL LINE PER QUALIFYING ORDER, ONE GRAND TOTAL      *
001400*  LINE AT END OF FILE.                                          *
001500*****************************************************************
001600*
001700*****************************************************************
001800*                     C H A N G E   L O G                       *
001900*-----------------------------------------------------------------
002000* DATE-WRITTEN  RJW  ORIGINAL CODING - CALENDAR MONTH ONLY.
002100* 05/20/88      RJW  CR-0870 - RANGE OPENED UP TO ANY START/END
002200*               RJW  DATE PAIR PER FINANCE REQUEST.
002300* 11/03/91      KLT  CR-1180 - VAT AMOUNT TOTAL ADDED ALONGSIDE
002400*               KLT  THE EXISTING REVENUE TOTAL.
002500* 07/22/95      DMH  CR-1370 - ORDER COUNT ADDED TO GRAND TOTAL
002600*               DMH  LINE PER AUDITOR REQUEST.
002700* 12/30/98      PBS  Y2K -- CONTROL CARD DATE FIELDS CONFIRMED
002800*               PBS  4-DIGIT YEAR, RANGE COMPARE VERIFIED.
002900* 08/14/04      GTN  CR-1780 - EMPTY RANGE NOW STILL PRINTS A
003000*               GTN  ZERO GRAND TOTAL LINE FOR THE AUDITORS.
003100* 02/14/08      GTN  CR-1866 - ORDER RECORD FIELD ORDER DID NOT
003200*               GTN  MATCH STORDMST AS PRODUCED -- STATUS AND
003300*               GTN  CREATED-DATE WERE TRANSPOSED, THROWING OFF
003400*               GTN  THE DATE-RANGE FILTER.  REPAIRED TO MATCH.
003500* 03/03/08      GTN  CR-1871 - ORDER MASTER RECORD CONTAINS WAS
003600*               GTN  92, SHOULD BE 80 PER THE FIELD LIST.  FIXED.
003700* 03/17/08      GTN  CR-1880 - PAGE COUNTER (C-PCTR) MOVED FROM A
003800*               GTN  05-LEVEL UNDER RUN-COUNTERS TO ITS OWN 77-LEVEL
003900*               GTN  ITEM PER THE SHOP STANDARD FOR STANDALONE
004000*               GTN  COUNTERS.
004100*****************************************************************
004200*
004300 ENVIRONMENT DIVISION.
004400 CONFIGURATION SECTION.
004500 SPECIAL-NAMES.
004600     C01 IS TOP-OF-FORM
004700     CLASS VALID-ALPHA-CODE IS "A" THRU "Z"
004800     UPSI-0 ON STATUS IS RERUN-REQUESTED
004900            OFF STATUS IS NORMAL-RUN.
005000 INPUT-OUTPUT SECTION.
005100 FILE-CONTROL.
005200     SELECT CONTROL-CARD
005300         ASSIGN TO STSALPRM
005400         ORGANIZATION IS LINE SEQUENTIAL.
005500     SELECT ORDER-MASTER
005600         ASSIGN TO STORDMST
005700         ORGANIZATION IS LINE SEQUENTIAL.
005800     SELECT PRTOUT
005900         ASSIGN TO STSALPRT
006000         ORGANIZATION IS RECORD SEQUENTIAL.
006100*
006200 DATA DIVISION.
006300 FILE SECTION.
006400*
006500 FD  CONTROL-CARD
006600     LABEL RECORD IS STANDARD
006700     RECORD CONTAINS 20 CHARACTERS
006800     DATA RECORD IS CONTROL-CARD-REC.
006900*
007000 01  CONTROL-CARD-REC.
007100     05  CC-START-DATE             PIC 9(08).
007200     05  CC-END-DATE               PIC 9(08).
007300     05  FILLER                    PIC X(04).
007400*
007500 FD  ORDER-MASTER
007600     LABEL RECORD IS STANDARD
007700     RECORD CONTAINS 80 CHARACTERS
007800     DATA RECORD IS ORDER-MASTER-REC.
007900*
008000 01  ORDER-MASTER-REC.
008100     05  OM-ORD-ID                 PIC 9(09).
008200     05  OM-ORD-NUMBER             PIC X(16).
008300     05  OM-ORD-CUST-ID            PIC 9(09).
008400     05  OM-ORD-STATUS             PIC X(15).
008500         88  OM-STATUS-DELIVERED   VALUE "DELIVERED".
008600     05  OM-ORD-SUBTOTAL           PIC S9(8)V99  COMP-3.
008700     05  OM-ORD-VAT-AMOUNT         PIC S9(8)V99  COMP-3.
008800     05  OM-ORD-TOTAL-AMOUNT       PIC S9(8)V99  COMP-3.
008900     05  OM-ORD-CREATED-DATE       PIC 9(08).
009000     05  FILLER                    PIC X(05).
009100*
009200 FD  PRTOUT
009300     LABEL RECORD IS OMITTED
009400     RECORD CONTAINS 132 CHARACTERS
009500     LINAGE IS 60 WITH FOOTING AT 55
009600     DATA RECORD IS PRTLINE.
009700*
009800 01  PRTLINE                       PIC X(132).
009900*
010000 WORKING-STORAGE SECTION.
010050 77  C-PCTR                        PIC 9(02)    COMP VALUE ZERO.
010100 01  WORK-AREA.
010200     05  MORE-RECS                 PIC XXX      VALUE "YES".
010300     05  FILLER                    PIC X(04)    VALUE SPACES.
010400*
010500 01  RUN-COUNTERS.
010700     05  GT-ORD-CTR                PIC 9(06)    COMP VALUE ZERO.
010800     05  GT-READ-CTR               PIC 9(06)    COMP VALUE ZERO.
010900     05  FILLER                    PIC X(04)    VALUE SPACES.
011000*
011100 01  RANGE-ACCUMULATORS.
011200     05  C-TOTAL-REVENUE           PIC S9(9)V99  COMP-3 VALUE ZERO.
011300     05  C-TOTAL-VAT               PIC S9(9)V99  COMP-3 VALUE ZERO.
011400     05  FILLER                    PIC X(04)    VALUE SPACES.
011500*
011600*    ==== GRAND TOTAL REVENUE, SIGNED/UNSIGNED ALTERNATE VIEW ====
011700 01  REVENUE-TOTAL-VIEW.
011800     05  RV-TOTAL-REVENUE          PIC S9(9)V99.
011900     05  RV-TOTAL-REVENUE-X REDEFINES RV-TOTAL-REVENUE
012000                                  PIC  9(9)V99.
012100     05  FILLER                    PIC X(02)    VALUE SPACES.
012200*
012300*    ==== ORDER CREATED-DATE, YYYYMMDD/PARTS ALTERNATE VIEW ====
012400 01  ORDER-DATE-BREAKDOWN.
012500     05  DB-ORD-CREATED-DATE       PIC 9(08).
012600     05  DB-DATE-PARTS REDEFINES DB-ORD-CREATED-DATE.
012700         10  DB-YEAR               PIC 9(04).
012800         10  DB-MONTH              PIC 9(02).
012900         10  DB-DAY                PIC 9(02).
013000     05  FILLER                    PIC X(02)    VALUE SPACES.
013100*
013200*    ==== ORDER NUMBER KEY, ALPHA/NUMERIC ALTERNATE VIEW ====
013300 01  ORDER-NUMBER-VIEW.
013400     05  ON-ORD-NUMBER             PIC X(16).
013500     05  ON-ORD-NUMBER-N REDEFINES ON-ORD-NUMBER
013600                                  PIC 9(16).
013700     05  FILLER                    PIC X(02)    VALUE SPACES.
013800*
013900 01  I-DATE.
014000     05  I-YEAR                    PIC 9(04).
014100     05  I-MONTH                   PIC 9(02).
014200     05  I-DAY                     PIC 9(02).
014300     05  FILLER                    PIC X(02)    VALUE SPACES.
014400*
014500 01  COMPANY-TITLE-LINE.
014600     05  FILLER                    PIC X(06) VALUE "DATE:".
014700     05  O-MONTH                   PIC 99.
014800     05  FILLER                    PIC X     VALUE "/".
014900     05  O-DAY                     PIC 99.
015000     05  FILLER                    PIC X     VALUE "/".
015100     05  O-YEAR                    PIC 9(04).
015200     05  FILLER                    PIC X(30) VALUE SPACES.
015300     05  FILLER                    PIC X(35)
015400         VALUE "SMARTTECH - SALES REPORT".
015500     05  FILLER                    PIC X(32) VALUE SPACES.
015600     05  FILLER                    PIC X(06) VALUE "PAGE: ".
015700     05  O-PCTR                    PIC Z9.
015800*
015900 01  RANGE-TITLE-LINE.
016000     05  FILLER                    PIC X(14) VALUE "ORDERS FROM: ".
016100     05  O-RNG-START-MM            PIC 99.
016200     05  FILLER                    PIC X     VALUE "/".
016300     05  O-RNG-START-DD            PIC 99.
016400     05  FILLER                    PIC X     VALUE "/".
016500     05  O-RNG-START-YY            PIC 9(04).
016600     05  FILLER                    PIC X(08) VALUE "  THRU: ".
016700     05  O-RNG-END-MM              PIC 99.
016800     05  FILLER                    PIC X     VALUE "/".
016900     05  O-RNG-END-DD              PIC 99.
017000     05  FILLER                    PIC X     VALUE "/".
017100     05  O-RNG-END-YY              PIC 9(04).
017200     05  FILLER                    PIC X(80) VALUE SPACES.
017300*
017400 01  DETAIL-COLUMN-HEADING.
017500     05  FILLER                    PIC X(16) VALUE "ORDER NUMBER    ".
017600     05  FILLER                    PIC X(05) VALUE SPACES.
017700     05  FILLER                    PIC X(10) VALUE "ORD DATE  ".
017800     05  FILLER                    PIC X(06) VALUE SPACES.
017900     05  FILLER                    PIC X(08) VALUE "REVENUE ".
018000     05  FILLER                    PIC X(06) VALUE SPACES.
018100     05  FILLER                    PIC X(03) VALUE "VAT".
018200     05  FILLER                    PIC X(73) VALUE SPACES.
018300*
018400 01  DETAIL-LINE.
018500     05  O-ORD-NUMBER              PIC X(16).
018600     05  FILLER                    PIC X(05) VALUE SPACES.
018700     05  O-ORD-MM                  PIC 99.
018800     05  FILLER                    PIC X     VALUE "/".
018900     05  O-ORD-DD                  PIC 99.
019000     05  FILLER                    PIC X     VALUE "/".
019100     05  O-ORD-YY                  PIC 9(04).
019200     05  FILLER                    PIC X(04) VALUE SPACES.
019300     05  O-ORD-TOTAL-AMOUNT        PIC ZZ,ZZZ,ZZ9.99.
019400     05  FILLER                    PIC X(04) VALUE SPACES.
019500     05  O-ORD-VAT-AMOUNT          PIC ZZ,ZZZ,ZZ9.99.
019600     05  FILLER                    PIC X(37) VALUE SPACES.
019700*
019800 01  GRANDTOTAL-LINE.
019900     05  FILLER                    PIC X(16) VALUE "TOTAL           ".
020000     05  FILLER                    PIC X(19) VALUE SPACES.
020100     05  O-GT-REVENUE              PIC ZZZ,ZZZ,ZZ9.99.
020200     05  FILLER                    PIC X(03) VALUE SPACES.
020300     05  O-GT-VAT                  PIC ZZZ,ZZZ,ZZ9.99.
020400     05  FILLER                    PIC X(15) VALUE SPACES.
020500     05  FILLER                    PIC X(13) VALUE "ORDERS FOUND:".
020600     05  O-GT-ORD-CTR              PIC ZZ,ZZ9.
020700     05  FILLER                    PIC X(13) VALUE SPACES.
020800*
020900 PROCEDURE DIVISION.
021000*
021100 0000-STSALR01.
021200     PERFORM 1000-INIT.
021300     PERFORM 2000-MAINLINE
021400         UNTIL MORE-RECS = "NO".
021500     PERFORM 3000-CLOSING.
021600     STOP RUN.
021700*
021800 1000-INIT.
021900     MOVE FUNCTION CURRENT-DATE TO I-DATE.
022000     MOVE I-MONTH TO O-MONTH.
022100     MOVE I-DAY   TO O-DAY.
022200     MOVE I-YEAR  TO O-YEAR.
022300     OPEN INPUT  CONTROL-CARD.
022400     READ CONTROL-CARD
022500         AT END
022600             MOVE ZERO TO CC-START-DATE CC-END-DATE.
022700     CLOSE CONTROL-CARD.
022800     OPEN INPUT  ORDER-MASTER.
022900     OPEN OUTPUT PRTOUT.
023000     PERFORM 9000-READ-ORDER.
023100     PERFORM 9900-HEADING.
023200*
023300 2000-MAINLINE.
023400     ADD 1 TO GT-READ-CTR.
023500     PERFORM 2100-SELECT-TEST.
023600     PERFORM 9000-READ-ORDER.
023700*
023800 2100-SELECT-TEST.
023900     MOVE OM-ORD-CREATED-DATE TO DB-ORD-CREATED-DATE.
024000     IF OM-STATUS-DELIVERED
024100         AND DB-ORD-CREATED-DATE >= CC-START-DATE
024200         AND DB-ORD-CREATED-DATE <= CC-END-DATE
024300             PERFORM 2200-DETAIL-OUTPUT
024400             ADD OM-ORD-TOTAL-AMOUNT TO C-TOTAL-REVENUE
024500             ADD OM-ORD-VAT-AMOUNT   TO C-TOTAL-VAT
024600             ADD 1 TO GT-ORD-CTR
024700     END-IF.
024800*
024900 2200-DETAIL-OUTPUT.
025000     MOVE OM-ORD-NUMBER          TO O-ORD-NUMBER.
025100     MOVE DB-MONTH               TO O-ORD-MM.
025200     MOVE DB-DAY                 TO O-ORD-DD.
025300     MOVE DB-YEAR                TO O-ORD-YY.
025400     MOVE OM-ORD-TOTAL-AMOUNT    TO O-ORD-TOTAL-AMOUNT.
025500     MOVE OM-ORD-VAT-AMOUNT      TO O-ORD-VAT-AMOUNT.
025600     WRITE PRTLINE FROM DETAIL-LINE
025700         AFTER ADVANCING 2 LINES
025800             AT EOP
025900                 PERFORM 9900-HEADING.
026000*
026100 3000-CLOSING.
026200     MOVE C-TOTAL-REVENUE TO O-GT-REVENUE.
026300     MOVE C-TOTAL-VAT     TO O-GT-VAT.
026400     MOVE GT-ORD-CTR      TO O-GT-ORD-CTR.
026500     WRITE PRTLINE FROM GRANDTOTAL-LINE
026600         AFTER ADVANCING 3 LINES.
026700     CLOSE ORDER-MASTER
026800           PRTOUT.
026900*
027000 9000-READ-ORDER.
027100     READ ORDER-MASTER
027200         AT END
027300             MOVE "NO" TO MORE-RECS.
027400*
027500 9900-HEADING.
027600     ADD 1 TO C-PCTR.
027700     MOVE C-PCTR TO O-PCTR.
027800     MOVE CC-START-DATE TO DB-ORD-CREATED-DATE.
027900     MOVE DB-MONTH TO O-RNG-START-MM.
028000     MOVE DB-DAY   TO O-RNG-START-DD.
028100     MOVE DB-YEAR  TO O-RNG-START-YY.
028200     MOVE CC-END-DATE TO DB-ORD-CREATED-DATE.
028300     MOVE DB-MONTH TO O-RNG-END-MM.
028400     MOVE DB-DAY   TO O-RNG-END-DD.
028500     MOVE DB-YEAR  TO O-RNG-END-YY.
028600     WRITE PRTLINE FROM COMPANY-TITLE-LINE
028700         AFTER ADVANCING PAGE.
028800     WRITE PRTLINE FROM RANGE-TITLE-LINE
028900         AFTER ADVANCING 2 LINES.
029000     WRITE PRTLINE FROM DETAIL-COLUMN-HEADING
029100         AFTER ADVANCING 2 LINES.
