000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    STTAXR01.
000300 AUTHOR.        R J WOZNICKI.
000400 INSTALLATION.  SMARTTECH EDP DEPT.
000500 DATE-WRITTEN.  JANUARY 1986.
000600 DATE-COMPILED.
000700 SECURITY.      SMARTTECH INTERNAL USE ONLY.
000800*
000900*****************************************************************
001000*  STTAXR01 -- MONTHLY TAX / VAT REPORT                          *
001100*  LISTS EVERY DELIVERED ORDER FALLING WITHIN THE REQUESTED      *
001200*  YEAR/MONTH, WITH THE CUSTOMER NAME AND EMAIL LOOKED UP FROM   *
001300*  THE CUSTOMER MASTER, AND ACCUMULATES THE PERIOD'S SUBTOTAL,   *
001400*  VAT AND TOTAL FOR THE TAX OFFICE FILING.                      *
001500*****************************************************************
001600*
001700*****************************************************************
001800*                     C H A N G E   L O G                       *
001900*-----------------------------------------------------------------
002000* DATE-WRITTEN  RJW  ORIGINAL CODING - SINGLE PERIOD PER RUN.
002100* 03/18/87      RJW  ADDED CUSTOMER NAME/EMAIL LOOKUP FROM MASTER.
002200* 10/22/89      KLT  CR-1015 - PERIOD NOW READ FROM CONTROL CARD
002300*               KLT  RATHER THAN HARD-CODED IN WORKING-STORAGE.
002400* 06/07/92      DMH  CR-1220 - ZERO-ORDER PERIOD NOW STILL PRINTS
002500*               DMH  HEADER AND A ZERO TOTAL LINE FOR THE AUDITORS.
002600* 02/11/95      DMH  CR-1330 - REPORT DATE COLUMN REFORMATTED
002700*               DMH  YYYY-MM-DD PER REVENUE OFFICE REQUEST.
002800* 01/04/99      PBS  Y2K -- CONTROL CARD PERIOD FIELD CONFIRMED
002900*               PBS  FULL 4-DIGIT YEAR; NO PROGRAM CHANGE REQUIRED.
003000* 09/19/01      GTN  CR-1690 - CUSTOMER LOOKUP TABLE RAISED TO 2000.
003100* 05/02/05      GTN  CR-1840 - "TOTAL" LABEL AND BLANK FIELDS ADDED
003200*               GTN  TO THE FOOTER ROW FOR THE NEW EXCEL EXPORT.
003300* 03/03/08      GTN  CR-1872 - RECORD CONTAINS RECHECKED -- ORDER
003400*               GTN  MASTER WAS 92 (SHOULD BE 80), CUSTOMER
003500*               GTN  MASTER WAS 141 (SHOULD BE 146, FILLER
003600*               GTN  COUNTS).  BOTH CORRECTED.
003700* 03/10/08      GTN  CR-1876 - MONEY COLUMNS ON THE TAX REPORT
003800*               GTN  (SUBTOTAL/VAT/TOTAL, DETAIL AND FOOTER ROWS)
003900*               GTN  WERE ONLY 13 PRINT POSITIONS -- SPEC CALLS FOR
004000*               GTN  14.  WIDENED THE EDIT PICTURES AND THE PRINT
004100*               GTN  RECORD/PRTLINE TO 154 BYTES TO FIT WITHOUT
004200*               GTN  TRUNCATING THE DETAIL OR TOTAL ROW.
004210* 03/17/08      GTN  CR-1882 - PAGE COUNTER (C-PCTR) MOVED FROM A
004220*               GTN  05-LEVEL UNDER RUN-COUNTERS TO ITS OWN 77-LEVEL
004230*               GTN  ITEM PER THE SHOP STANDARD FOR STANDALONE
004240*               GTN  COUNTERS.
004300*****************************************************************
004400*
004500 ENVIRONMENT DIVISION.
004600 CONFIGURATION SECTION.
004700 SPECIAL-NAMES.
004800     C01 IS TOP-OF-FORM
004900     CLASS VALID-ALPHA-CODE IS "A" THRU "Z"
005000     UPSI-0 ON STATUS IS RERUN-REQUESTED
005100            OFF STATUS IS NORMAL-RUN.
005200 INPUT-OUTPUT SECTION.
005300 FILE-CONTROL.
005400     SELECT CONTROL-CARD
005500         ASSIGN TO STTAXPRM
005600         ORGANIZATION IS LINE SEQUENTIAL.
005700     SELECT ORDER-MASTER
005800         ASSIGN TO STORDMST
005900         ORGANIZATION IS LINE SEQUENTIAL.
006000     SELECT CUSTOMER-MASTER
006100         ASSIGN TO STCUSMST
006200         ORGANIZATION IS LINE SEQUENTIAL.
006300     SELECT PRTOUT
006400         ASSIGN TO STTAXPRT
006500         ORGANIZATION IS RECORD SEQUENTIAL.
006600*
006700 DATA DIVISION.
006800 FILE SECTION.
006900*
007000 FD  CONTROL-CARD
007100     LABEL RECORD IS STANDARD
007200     RECORD CONTAINS 10 CHARACTERS
007300     DATA RECORD IS CONTROL-CARD-REC.
007400*
007500 01  CONTROL-CARD-REC.
007600     05  CC-PERIOD-YYYYMM         PIC 9(06).
007700     05  FILLER                   PIC X(04).
007800*
007900 FD  ORDER-MASTER
008000     LABEL RECORD IS STANDARD
008100     RECORD CONTAINS 80 CHARACTERS
008200     DATA RECORD IS ORDER-MASTER-REC.
008300*
008400 01  ORDER-MASTER-REC.
008500     05  OM-ORD-ID                PIC 9(09).
008600     05  OM-ORD-NUMBER            PIC X(16).
008700     05  OM-ORD-CUSTOMER-ID       PIC 9(09).
008800     05  OM-ORD-STATUS            PIC X(15).
008900         88  OM-STATUS-DELIVERED  VALUE "DELIVERED".
009000     05  OM-ORD-SUBTOTAL          PIC S9(8)V99  COMP-3.
009100     05  OM-ORD-VAT-AMOUNT        PIC S9(8)V99  COMP-3.
009200     05  OM-ORD-TOTAL-AMOUNT      PIC S9(8)V99  COMP-3.
009300     05  OM-ORD-CREATED-DATE      PIC 9(08).
009400     05  FILLER                   PIC X(05).
009500*
009600 FD  CUSTOMER-MASTER
009700     LABEL RECORD IS STANDARD
009800     RECORD CONTAINS 146 CHARACTERS
009900     DATA RECORD IS CUSTOMER-MASTER-REC.
010000*
010100 01  CUSTOMER-MASTER-REC.
010200     05  CM-CUST-ID               PIC 9(09).
010300     05  CM-CUST-FIRST-NAME       PIC X(30).
010400     05  CM-CUST-LAST-NAME        PIC X(30).
010500     05  CM-CUST-EMAIL            PIC X(60).
010600     05  CM-CUST-TOTAL-PURCH      PIC S9(8)V99  COMP-3.
010700     05  CM-CUST-TIER             PIC X(06).
010800     05  FILLER                   PIC X(05).
010900*
011000 FD  PRTOUT
011100     LABEL RECORD IS OMITTED
011200     RECORD CONTAINS 154 CHARACTERS
011300     LINAGE IS 60 WITH FOOTING AT 55
011400     DATA RECORD IS PRTLINE.
011500*
011600 01  PRTLINE                      PIC X(154).
011700*
011800 WORKING-STORAGE SECTION.
011850 77  C-PCTR                       PIC 9(02)    COMP VALUE ZERO.
011900 01  WORK-AREA.
012000     05  MORE-RECS                PIC XXX      VALUE "YES".
012100     05  LOAD-SW                  PIC XXX      VALUE "NO".
012200     05  FOUND-SW                 PIC XXX      VALUE "NO".
012300     05  FILLER                   PIC X(04)    VALUE SPACES.
012400*
012500 01  RUN-COUNTERS.
012700     05  GT-ORDER-CTR             PIC 9(06)    COMP VALUE ZERO.
012800     05  SUB-X                    PIC 9(04)    COMP VALUE ZERO.
012900     05  CUS-TABLE-CTR            PIC 9(04)    COMP VALUE ZERO.
013000     05  HOLD-CUST-SUB            PIC 9(04)    COMP VALUE ZERO.
013100*
013200     05  C-TOTAL-SUBTOTAL         PIC S9(9)V99 COMP-3 VALUE ZERO.
013300     05  C-TOTAL-VAT-AMOUNT       PIC S9(9)V99 COMP-3 VALUE ZERO.
013400     05  C-TOTAL-AMOUNT           PIC S9(9)V99 COMP-3 VALUE ZERO.
013500     05  C-TOTAL-AMOUNT-X REDEFINES C-TOTAL-AMOUNT
013600                                  PIC  9(9)V99 COMP-3.
013700     05  FILLER                   PIC X(04)    VALUE SPACES.
013800*
013900*    ==== IN-MEMORY CUSTOMER LOOKUP TABLE ====
014000 01  CUSTOMER-TABLE.
014100     05  CUS-TABLE-ENTRY OCCURS 2000 TIMES.
014200         10  CT-CUST-ID           PIC 9(09).
014300         10  CT-CUST-FIRST-NAME   PIC X(30).
014400         10  CT-CUST-LAST-NAME    PIC X(30).
014500         10  CT-CUST-EMAIL        PIC X(60).
014600     05  FILLER                   PIC X(02)    VALUE SPACES.
014700*
014800*    ==== ORDER-DATE BREAKDOWN AND PERIOD-KEY REDEFINES ====
014900 01  DATE-BREAKDOWN.
015000     05  DB-CREATED-DATE          PIC 9(08).
015100     05  DB-DATE-PARTS REDEFINES DB-CREATED-DATE.
015200         10  DB-YEAR              PIC 9(04).
015300         10  DB-MONTH             PIC 9(02).
015400         10  DB-DAY               PIC 9(02).
015500     05  DB-PERIOD-KEY REDEFINES DB-CREATED-DATE.
015600         10  DB-PERIOD-YYYYMM     PIC 9(06).
015700         10  FILLER               PIC 9(02).
015800*
015900 01  I-DATE.
016000     05  I-YEAR                   PIC 9(04).
016100     05  I-MONTH                  PIC 9(02).
016200     05  I-DAY                    PIC 9(02).
016300     05  FILLER                   PIC X(02)    VALUE SPACES.
016400*
016500 01  COMPANY-TITLE-LINE.
016600     05  FILLER                   PIC X(06) VALUE "DATE:".
016700     05  O-MONTH                  PIC 99.
016800     05  FILLER                   PIC X     VALUE "/".
016900     05  O-DAY                    PIC 99.
017000     05  FILLER                   PIC X     VALUE "/".
017100     05  O-YEAR                   PIC 9(04).
017200     05  FILLER                   PIC X(35) VALUE SPACES.
017300     05  FILLER                   PIC X(35)
017400         VALUE "SMARTTECH - MONTHLY TAX/VAT REPORT".
017500     05  FILLER                   PIC X(32) VALUE SPACES.
017600     05  FILLER                   PIC X(06) VALUE "PAGE: ".
017700     05  O-PCTR                   PIC Z9.
017800*
017900 01  DETAIL-COLUMN-HEADING.
018000     05  FILLER                   PIC X(12) VALUE "ORDER NUMBER".
018100     05  FILLER                   PIC X(04) VALUE SPACES.
018200     05  FILLER                   PIC X(04) VALUE "DATE".
018300     05  FILLER                   PIC X(06) VALUE SPACES.
018400     05  FILLER                   PIC X(13) VALUE "CUSTOMER NAME".
018500     05  FILLER                   PIC X(27) VALUE SPACES.
018600     05  FILLER                   PIC X(14) VALUE "CUSTOMER EMAIL".
018700     05  FILLER                   PIC X(26) VALUE SPACES.
018800     05  FILLER                   PIC X(08) VALUE "SUBTOTAL".
018900     05  FILLER                   PIC X(06) VALUE SPACES.
019000     05  FILLER                   PIC X(10) VALUE "VAT AMOUNT".
019100     05  FILLER                   PIC X(04) VALUE SPACES.
019200     05  FILLER                   PIC X(12) VALUE "TOTAL AMOUNT".
019300     05  FILLER                   PIC X(02) VALUE SPACES.
019400*
019500 01  DETAIL-LINE.
019600     05  O-ORD-NUMBER             PIC X(16).
019700     05  O-ORD-DATE               PIC X(10).
019800     05  FILLER                   PIC X(02) VALUE SPACES.
019900     05  O-CUST-NAME              PIC X(40).
020000     05  O-CUST-EMAIL             PIC X(40).
020100     05  O-SUBTOTAL               PIC ZZZ,ZZZ,ZZ9.99.
020200     05  FILLER                   PIC X(02) VALUE SPACES.
020300     05  O-VAT-AMOUNT             PIC ZZZ,ZZZ,ZZ9.99.
020400     05  FILLER                   PIC X(02) VALUE SPACES.
020500     05  O-TOTAL-AMOUNT           PIC ZZZ,ZZZ,ZZ9.99.
020600*
020700 01  TOTAL-LINE.
020800     05  FILLER                   PIC X(05) VALUE "TOTAL".
020900     05  FILLER                   PIC X(11) VALUE SPACES.
021000     05  FILLER                   PIC X(10) VALUE SPACES.
021100     05  FILLER                   PIC X(02) VALUE SPACES.
021200     05  FILLER                   PIC X(40) VALUE SPACES.
021300     05  FILLER                   PIC X(40) VALUE SPACES.
021400     05  O-TOT-SUBTOTAL           PIC ZZZ,ZZZ,ZZ9.99.
021500     05  FILLER                   PIC X(02) VALUE SPACES.
021600     05  O-TOT-VAT-AMOUNT         PIC ZZZ,ZZZ,ZZ9.99.
021700     05  FILLER                   PIC X(02) VALUE SPACES.
021800     05  O-TOT-AMOUNT             PIC ZZZ,ZZZ,ZZ9.99.
021900*
022000 01  GRANDTOTAL-LINE.
022100     05  FILLER                   PIC X(15) VALUE "ORDERS LISTED:".
022200     05  O-GT-ORDER-CTR           PIC ZZ,ZZ9.
022300     05  FILLER                   PIC X(110) VALUE SPACES.
022400*
022500 PROCEDURE DIVISION.
022600*
022700 0000-STTAXR01.
022800     PERFORM 1000-INIT.
022900     PERFORM 2000-MAINLINE
023000         UNTIL MORE-RECS = "NO".
023100     PERFORM 3000-CLOSING.
023200     STOP RUN.
023300*
023400 1000-INIT.
023500     MOVE FUNCTION CURRENT-DATE TO I-DATE.
023600     MOVE I-MONTH TO O-MONTH.
023700     MOVE I-DAY   TO O-DAY.
023800     MOVE I-YEAR  TO O-YEAR.
023900     OPEN INPUT  CONTROL-CARD.
024000     READ CONTROL-CARD
024100         AT END
024200             MOVE ZERO TO CC-PERIOD-YYYYMM.
024300     CLOSE CONTROL-CARD.
024400     OPEN INPUT  CUSTOMER-MASTER.
024500     OPEN INPUT  ORDER-MASTER.
024600     OPEN OUTPUT PRTOUT.
024700     PERFORM 1100-LOAD-CUSTOMER-TABLE
024800         UNTIL LOAD-SW = "EOF".
024900     PERFORM 9000-READ-ORDER.
025000     PERFORM 9900-HEADING.
025100*
025200 1100-LOAD-CUSTOMER-TABLE.
025300     READ CUSTOMER-MASTER
025400         AT END
025500             MOVE "EOF" TO LOAD-SW
025600     NOT AT END
025700         ADD 1 TO CUS-TABLE-CTR
025800         MOVE CM-CUST-ID          TO CT-CUST-ID (CUS-TABLE-CTR)
025900         MOVE CM-CUST-FIRST-NAME  TO CT-CUST-FIRST-NAME (CUS-TABLE-CTR)
026000         MOVE CM-CUST-LAST-NAME   TO CT-CUST-LAST-NAME (CUS-TABLE-CTR)
026100         MOVE CM-CUST-EMAIL       TO CT-CUST-EMAIL (CUS-TABLE-CTR)
026200     END-READ.
026300*
026400 2000-MAINLINE.
026500     PERFORM 2100-SELECT-TEST.
026600     PERFORM 9000-READ-ORDER.
026700*
026800 2100-SELECT-TEST.
026900     MOVE OM-ORD-CREATED-DATE TO DB-CREATED-DATE.
027000     IF OM-STATUS-DELIVERED
027100         AND DB-PERIOD-YYYYMM = CC-PERIOD-YYYYMM
027200             PERFORM 2110-SEARCH-CUSTOMER
027300             PERFORM 2200-DETAIL-OUTPUT
027400             ADD OM-ORD-SUBTOTAL     TO C-TOTAL-SUBTOTAL
027500             ADD OM-ORD-VAT-AMOUNT   TO C-TOTAL-VAT-AMOUNT
027600             ADD OM-ORD-TOTAL-AMOUNT TO C-TOTAL-AMOUNT
027700             ADD 1 TO GT-ORDER-CTR
027800     END-IF.
027900*
028000 2110-SEARCH-CUSTOMER.
028100     MOVE "NO" TO FOUND-SW.
028200     MOVE ZERO TO SUB-X.
028300     PERFORM 2111-SEARCH-LOOP
028400         VARYING SUB-X FROM 1 BY 1
028500             UNTIL SUB-X > CUS-TABLE-CTR OR FOUND-SW = "YES".
028600*
028700 2111-SEARCH-LOOP.
028800     IF CT-CUST-ID (SUB-X) = OM-ORD-CUSTOMER-ID
028900         MOVE "YES" TO FOUND-SW
029000         MOVE SUB-X TO HOLD-CUST-SUB
029100     END-IF.
029200*
029300 2200-DETAIL-OUTPUT.
029400     MOVE OM-ORD-NUMBER TO O-ORD-NUMBER.
029500     STRING DB-YEAR  DELIMITED BY SIZE
029600            "-"      DELIMITED BY SIZE
029700            DB-MONTH DELIMITED BY SIZE
029800            "-"      DELIMITED BY SIZE
029900            DB-DAY   DELIMITED BY SIZE
030000         INTO O-ORD-DATE.
030100     IF FOUND-SW = "YES"
030200         STRING CT-CUST-FIRST-NAME (HOLD-CUST-SUB) DELIMITED BY SPACE
030300                " "                                DELIMITED BY SIZE
030400                CT-CUST-LAST-NAME (HOLD-CUST-SUB)  DELIMITED BY SIZE
030500             INTO O-CUST-NAME
030600         MOVE CT-CUST-EMAIL (HOLD-CUST-SUB) TO O-CUST-EMAIL
030700     ELSE
030800         MOVE SPACES TO O-CUST-NAME
030900         MOVE SPACES TO O-CUST-EMAIL
031000     END-IF.
031100     MOVE OM-ORD-SUBTOTAL     TO O-SUBTOTAL.
031200     MOVE OM-ORD-VAT-AMOUNT   TO O-VAT-AMOUNT.
031300     MOVE OM-ORD-TOTAL-AMOUNT TO O-TOTAL-AMOUNT.
031400     WRITE PRTLINE FROM DETAIL-LINE
031500         AFTER ADVANCING 2 LINES
031600             AT EOP
031700                 PERFORM 9900-HEADING.
031800*
031900 3000-CLOSING.
032000     PERFORM 3100-GRAND-TOTAL.
032100     CLOSE CUSTOMER-MASTER
032200           ORDER-MASTER
032300           PRTOUT.
032400*
032500 3100-GRAND-TOTAL.
032600     MOVE C-TOTAL-SUBTOTAL   TO O-TOT-SUBTOTAL.
032700     MOVE C-TOTAL-VAT-AMOUNT TO O-TOT-VAT-AMOUNT.
032800     MOVE C-TOTAL-AMOUNT     TO O-TOT-AMOUNT.
032900     WRITE PRTLINE FROM TOTAL-LINE
033000         AFTER ADVANCING 2 LINES.
033100     MOVE GT-ORDER-CTR TO O-GT-ORDER-CTR.
033200     WRITE PRTLINE FROM GRANDTOTAL-LINE
033300         AFTER ADVANCING 3 LINES.
033400*
033500 9000-READ-ORDER.
033600     READ ORDER-MASTER
033700         AT END
033800             MOVE "NO" TO MORE-RECS.
033900*
034000 9900-HEADING.
034100     ADD 1 TO C-PCTR.
034200     MOVE C-PCTR TO O-PCTR.
034300     WRITE PRTLINE FROM COMPANY-TITLE-LINE
034400         AFTER ADVANCING PAGE.
034500     WRITE PRTLINE FROM DETAIL-COLUMN-HEADING
034600         AFTER ADVANCING 2 LINES.
